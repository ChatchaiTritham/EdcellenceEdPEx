000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ORGSCORE.
000400 AUTHOR. R. PELLETIER.
000500 INSTALLATION. EXCELLENCE ASSESSMENT UNIT.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE ANNUAL ORGANIZATIONAL EXCELLENCE
001400*          ASSESSMENT FOR A SINGLE INSTITUTION UNDER THE SEVEN
001500*          CATEGORY PERFORMANCE FRAMEWORK (LEADERSHIP, STRATEGY,
001600*          CUSTOMERS, MEASUREMENT, WORKFORCE, OPERATIONS, RESULTS).
001700*
001800*          IT READS ONE RECORD PER ASSESSMENT ITEM, SORTED BY
001900*          CATEGORY AND ITEM NUMBER, SCORES EACH ITEM THROUGH THE
002000*          ADLI ENGINE (PROCESS CATEGORIES 1-6) OR THE LETCI
002100*          ENGINE (RESULTS CATEGORY 7), ROLLS ITEM SCORES UP TO
002200*          THE SEVEN CATEGORY SCORES AND THEN TO A SINGLE
002300*          ORGANIZATIONAL SCORE, COMPUTES AN INTEGRATION HEALTH
002400*          INDEX OVER THE CATEGORY DEPENDENCY GRAPH, CLASSIFIES
002500*          THE MATURITY LEVEL, PRINTS THE SCORECARD, AND BUILDS A
002600*          GAP-ANALYSIS REPORT SORTED BY DESCENDING PRIORITY.
002700*
002800******************************************************************
002900 
003000         INPUT FILE              -   DDS0001.ITEMIND
003100 
003200         OUTPUT FILE - SCORES    -   DDS0001.ITEMSCOR
003300 
003400         OUTPUT FILE - GAP RPT   -   DDS0001.GAPRPT
003500 
003600         OUTPUT FILE - SCORECARD -   DDS0001.SCORCARD
003700 
003800         DUMP FILE               -   SYSOUT
003900 
004000******************************************************************
004100* CHANGE LOG                                                     *
004200*   03/14/89  RP   ORIGINAL BATCH DRIVER                         *
004300*   11/09/93  TLO  ADDED GAP-ANALYSIS SORT AND REPORT            *
004400*   04/02/94  TLO  ADDED INTEGRATION HEALTH INDEX COMPUTATION    *
004500*   02/11/96  TLO  LETCI DISPATCH NOW CALLS LETCISCR IN SCORE    *
004600*                  MODE - RAW-DATA NORMALIZATION LIVES UPSTREAM *
004700*   05/17/97  MV   GAP TABLE RAISED FROM 150 TO 200 ITEMS        *
004800*   08/22/98  MV   Y2K REVIEW - RUN DATE ACCEPTED AS 6-DIGIT     *
004900*                  YYMMDD PER SHOP STANDARD, NO CENTURY EXPOSURE *
005000*   04/15/02  RLV  WEIGHT VALIDATION TOLERANCE TIGHTENED TO       *
005100*                  0.000001 IN ADLISCOR/LETCISCR PER QUALITY     *
005200*                  COUNCIL REQUEST - NOTED HERE FOR REFERENCE     041502RL
005300*   09/03/03  DWC  400-CATEGORY-BREAK NOW ABENDS IF A CATEGORY    *
005400*                  HAD RECORDS THIS RUN BUT EVERY ONE WAS        *
005500*                  REJECTED ON EDIT - PER QUALITY COUNCIL, AN    *
005600*                  EMPTY SCORED CATEGORY IS AN ERROR, NOT A      *
005700*                  SILENT GAP IN THE SCORECARD                    090303D1
005800*   09/03/03  DWC  SCORECARD AND GAP REPORT PAGE HEADERS NOW     *
005900*                  ADVANCE TO A NEW PAGE ON TOP-OF-FORM - THE    *
006000*                  CLAUSE WAS DECLARED BUT NEVER WIRED TO ANY    *
006100*                  WRITE                                          090303D2
006200*   09/17/03  DWC  540-ORG-CONFIDENCE NOW SKIPS ABSENT CATEGORY  *
006300*                  SLOTS AND DIVIDES BY CATEGORIES PRESENT, NOT  *
006400*                  A HARDCODED 7 - A MISSING CATEGORY WAS        *
006500*                  FOLDING A PHANTOM ZERO SCORE INTO THE MEAN    *
006600*                  AND VARIANCE AND DRAGGING DOWN CONFIDENCE ON  *
006700*                  ANY RUN WITH FEWER THAN 7 CATEGORIES SCORED    091703D3
006800*   09/17/03  DWC  DROPPED THE SPECIAL-NAMES CLASS CONDITION AND *
006900*                  UPSI-0 DEBUG SWITCH - NEITHER WAS EVER TESTED *
007000*                  ANYWHERE IN THE PROCEDURE DIVISION             091703D4
007100*   10/02/03  DWC  REWORDED THE WS-BLANK-LINE COMMENT - IT NAMED *
007200*                  ANOTHER SHOP'S PROGRAM, NO BUSINESS BEING IN  *
007300*                  OUR SOURCE                                     100203D5
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT SYSOUT
008500     ASSIGN TO UT-S-SYSOUT
008600       ORGANIZATION IS SEQUENTIAL.
008700 
008800     SELECT ITEMIND
008900     ASSIGN TO UT-S-ITEMIND
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200 
009300     SELECT ITEMSCOR
009400     ASSIGN TO UT-S-ITEMSCOR
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700 
009800     SELECT GAPRPT
009900     ASSIGN TO UT-S-GAPRPT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200 
010300     SELECT SCORCARD
010400     ASSIGN TO UT-S-SCORCARD
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700 
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(132).
011700 
011800****** THIS FILE IS PRODUCED BY THE DATA-COLLECTION SUBSYSTEM
011900****** ONE RECORD PER ASSESSMENT ITEM, SORTED BY CATEGORY, ITEM
012000****** EVERY ORGANIZATION RUNS A SEPARATE JOB STEP
012100 FD  ITEMIND
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 44 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS ITEMIND-REC-DATA.
012700 01  ITEMIND-REC-DATA PIC X(44).
012800 
012900****** ONE RECORD WRITTEN FOR EVERY ITEM ACCEPTED THIS RUN
013000 FD  ITEMSCOR
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 40 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS ITEMSCOR-REC-DATA.
013600 01  ITEMSCOR-REC-DATA PIC X(40).
013700 
013800****** GAP-ANALYSIS LISTING, SORTED BY DESCENDING PRIORITY
013900 FD  GAPRPT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 132 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS GAP-REPORT-REC.
014500 01  GAP-REPORT-REC PIC X(132).
014600 
014700****** ORGANIZATIONAL SCORECARD
014800 FD  SCORCARD
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 132 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS SCORECARD-REC.
015400 01  SCORECARD-REC PIC X(132).
015500 
015600 WORKING-STORAGE SECTION.
015700 
015800 01  FILE-STATUS-CODES.
015900     05  OFCODE                  PIC X(2).
016000         88 CODE-WRITE    VALUE SPACES.
016100     05  FILLER                  PIC X(02).
016200 
016300 COPY ITMIND.
016400 
016500****** RAW-TEXT VIEW OF THE INPUT RECORD, FOR DUMPING REJECTED
016600****** RECORDS TO SYSOUT WITHOUT BREAKING DOWN EVERY SUBFIELD
016700 01  II-RAW-TEXT REDEFINES ITEM-INDICATOR-REC PIC X(44).
016800 
016900 COPY ITMSCORE.
017000 COPY GAPREC.
017100 COPY CATTBL.
017200 
017300****** LINKAGE AREAS FOR THE ITEM SCORING ENGINES
017400 01  ADLI-PARM-REC.
017500     05  AD-IND-1                 PIC 9V9(4).
017600     05  AD-IND-2                 PIC 9V9(4).
017700     05  AD-IND-3                 PIC 9V9(4).
017800     05  AD-IND-4                 PIC 9V9(4).
017900     05  AD-ITEM-SCORE             PIC 9(03)V99.
018000     05  AD-CONTRIB-1              PIC 9(03)V99.
018100     05  AD-CONTRIB-2              PIC 9(03)V99.
018200     05  AD-CONTRIB-3              PIC 9(03)V99.
018300     05  AD-CONTRIB-4              PIC 9(03)V99.
018400     05  AD-CONFIDENCE             PIC 9V9(03).
018500     05  AD-RETURN-CD              PIC S9(4) COMP.
018600         88  AD-OK                   VALUE 0.
018700         88  AD-CONFIG-ERROR         VALUE 1.
018800     05  FILLER                   PIC X(01).
018900 
019000 01  LETCI-PARM-REC.
019100     05  LC-FUNCTION              PIC X(01).
019200         88  LC-MODE-SCORE          VALUE "S".
019300         88  LC-MODE-NORMALIZE      VALUE "N".
019400     05  LC-IND-1                 PIC 9V9(4).
019500     05  LC-IND-2                 PIC 9V9(4).
019600     05  LC-IND-3                 PIC 9V9(4).
019700     05  LC-IND-4                 PIC 9V9(4).
019800     05  LC-RAW-ACTUAL-LEVEL      PIC S9(7)V99 COMP-3.
019900     05  LC-RAW-MAX-VALUE         PIC S9(7)V99 COMP-3.
020000     05  LC-RAW-SERIES-COUNT      PIC 9(02) COMP.
020100     05  LC-RAW-PERIODS           PIC 9(02) COMP.
020200     05  LC-RAW-SERIES-VALUES OCCURS 12 TIMES
020300                              PIC S9(7)V99 COMP-3.
020400     05  LC-RAW-BENCHMARK         PIC S9(7)V99 COMP-3.
020500     05  LC-ITEM-SCORE             PIC 9(03)V99.
020600     05  LC-CONTRIB-1              PIC 9(03)V99.
020700     05  LC-CONTRIB-2              PIC 9(03)V99.
020800     05  LC-CONTRIB-3              PIC 9(03)V99.
020900     05  LC-CONTRIB-4              PIC 9(03)V99.
021000     05  LC-CONFIDENCE             PIC 9V9(03).
021100     05  LC-RETURN-CD              PIC S9(4) COMP.
021200         88  LC-OK                   VALUE 0.
021300         88  LC-CONFIG-ERROR         VALUE 1.
021400     05  FILLER                   PIC X(01).
021500 
021600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021700     05 RECORDS-READ             PIC 9(7) COMP.
021800     05 RECORDS-WRITTEN          PIC 9(7) COMP.
021900     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
022000     05 WS-CATEGORIES-PRESENT    PIC 9(01) COMP.
022100     05 WS-IHI-EDGE-COUNT-PRESENT PIC 9(01) COMP.
022200     05 WS-CRITICAL-COUNT        PIC 9(03) COMP.
022300     05 WS-MONITOR-COUNT         PIC 9(03) COMP.
022400     05 WS-ON-TRACK-COUNT        PIC 9(03) COMP.
022500     05 FILLER                   PIC X(01).
022600 
022700 01  MISC-WS-FLDS.
022800     05 PARA-NAME                PIC X(24) VALUE SPACES.
022900     05 WS-ORG-SCORE              PIC 9(03)V99 COMP-3.
023000     05 WS-IHI-SUM                PIC 9V9(06) COMP-3.
023100     05 WS-IHI                    PIC 9V9(03) COMP-3.
023200     05 WS-IHI-TEXT                PIC X(56) VALUE SPACES.
023300     05 WS-ORG-CONFIDENCE          PIC 9V9(03) COMP-3.
023400     05 WS-MATURITY-TEXT           PIC X(40) VALUE SPACES.
023500     05 WS-CAT-SCORE-SUM           PIC 9(05)V99 COMP-3.
023600     05 WS-CAT-SCORE-MEAN          PIC 9(03)V9(06) COMP-3.
023700     05 WS-CAT-SCORE-SQ-DEV-SUM    PIC 9(07)V9(06) COMP-3.
023800     05 WS-CAT-SCORE-VARIANCE      PIC 9(05)V9(06) COMP-3.
023900     05 WS-CAT-SCORE-DEVIATION     PIC S9(03)V9(06) COMP-3.
024000     05 WS-CONFIDENCE-DIVISOR      PIC 9V9(06) COMP-3.
024100     05 WS-EDGE-SRC                PIC 9(01).
024200     05 WS-EDGE-TGT                PIC 9(01).
024300     05 WS-EDGE-DIFF               PIC S9(03)V99 COMP-3.
024400     05 WS-EDGE-COHERENCE          PIC 9V9(06) COMP-3.
024500     05 WS-ORG-ID                  PIC X(08) VALUE SPACES.
024600     05 WS-DIAG-TEXT               PIC X(40) VALUE SPACES.
024700     05 FILLER                    PIC X(01).
024800 
024900 01  FLAGS-AND-SWITCHES.
025000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
025100         88 NO-MORE-DATA VALUE "N".
025200     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
025300         88 RECORD-ERROR-FOUND VALUE "Y".
025400         88 VALID-RECORD  VALUE "N".
025500     05 WS-SORT-SWAPPED-SW       PIC X(01) VALUE "N".
025600     05 FILLER                   PIC X(01).
025700 
025800 77  WS-PREV-CATEGORY             PIC 9(01) VALUE ZERO.
025900 
026000****** RUN DATE, BROKEN OUT FOR THE SCORECARD HEADING.  THE
026100****** ASSESSMENT PERIOD PRINTED ON THE SCORECARD IS THE RUN
026200****** DATE ITSELF - THIS SHOP RUNS ONE ASSESSMENT A YEAR.
026300 01  WS-RUN-DATE                  PIC 9(06).
026400 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
026500     05  WS-RUN-YY                PIC 9(02).
026600     05  WS-RUN-MM                PIC 9(02).
026700     05  WS-RUN-DD                PIC 9(02).
026800 
026900****** ABEND/DIAGNOSTIC DISPLAY AREA
027000 01  WS-ABEND-FIELDS.
027100     05  ABEND-REASON             PIC X(40) VALUE SPACES.
027200     05  EXPECTED-VAL             PIC 9(09) VALUE ZERO.
027300     05  ACTUAL-VAL               PIC 9(09) VALUE ZERO.
027400     05  FILLER                   PIC X(01).
027500 77  ZERO-VAL                     PIC 9(01) VALUE ZERO.
027600 77  ONE-VAL                      PIC 9(01) VALUE 1.
027700 
027800 01  WS-SYSOUT-LINE-1.
027900     05  FILLER                  PIC X(01) VALUE SPACE.
028000     05  WS-SYSOUT-TEXT           PIC X(40) VALUE SPACES.
028100     05  FILLER                  PIC X(91) VALUE SPACES.
028200 
028300 01  WS-SYSOUT-LINE-2.
028400     05  FILLER                  PIC X(01) VALUE SPACE.
028500     05  WS-DIAG-RAW-LIT          PIC X(12) VALUE "REJECTED REC".
028600     05  WS-DIAG-RAW-TEXT         PIC X(44) VALUE SPACES.
028700     05  FILLER                  PIC X(75) VALUE SPACES.
028800 
028900****** BLANK LINE USED TO SPACE THE SCORECARD AND GAP REPORT
029000****** HEADINGS THE WAY THIS SHOP'S OWN LISTING PROGRAMS SPACE
029100****** A PAGE HEADING
029200 01  WS-BLANK-LINE                  PIC X(132) VALUE SPACES.
029300 
029400****** SCORECARD PRINT LINES
029500 01  WS-SCORECARD-HEAD-1.
029600     05  FILLER                  PIC X(01) VALUE SPACE.
029700     05  SCH-TITLE                PIC X(40) VALUE
029800             "ORGANIZATIONAL EXCELLENCE SCORECARD".
029900     05  FILLER                  PIC X(91) VALUE SPACES.
030000 
030100 01  WS-SCORECARD-HEAD-2.
030200     05  FILLER                  PIC X(01) VALUE SPACE.
030300     05  SCH2-ORG-LIT             PIC X(12) VALUE "ORG ID:".
030400     05  SCH2-ORG-ID              PIC X(08).
030500     05  FILLER                  PIC X(04) VALUE SPACES.
030600     05  SCH2-PERIOD-LIT          PIC X(20) VALUE
030700             "ASSESSMENT PERIOD:".
030800     05  SCH2-PERIOD              PIC X(06).
030900     05  FILLER                  PIC X(81) VALUE SPACES.
031000 
031100 01  WS-SCORECARD-CAT-LINE.
031200     05  FILLER                  PIC X(03) VALUE SPACES.
031300     05  SCC-CAT-NO               PIC 9(01).
031400     05  FILLER                  PIC X(02) VALUE SPACES.
031500     05  SCC-CAT-NAME             PIC X(12).
031600     05  FILLER                  PIC X(04) VALUE SPACES.
031700     05  SCC-CAT-SCORE            PIC ZZ9.99.
031800     05  FILLER                  PIC X(104) VALUE SPACES.
031900 
032000 01  WS-SCORECARD-SUMMARY-1.
032100     05  FILLER                  PIC X(03) VALUE SPACES.
032200     05  SCS1-LIT                PIC X(24) VALUE
032300             "ORGANIZATIONAL SCORE:".
032400     05  SCS1-SCORE               PIC ZZ9.99.
032500     05  FILLER                  PIC X(99) VALUE SPACES.
032600 
032700 01  WS-SCORECARD-SUMMARY-2.
032800     05  FILLER                  PIC X(03) VALUE SPACES.
032900     05  SCS2-LIT                PIC X(18) VALUE "MATURITY LEVEL:".
033000     05  SCS2-TEXT                PIC X(40).
033100     05  FILLER                  PIC X(71) VALUE SPACES.
033200 
033300 01  WS-SCORECARD-SUMMARY-3.
033400     05  FILLER                  PIC X(03) VALUE SPACES.
033500     05  SCS3-LIT                PIC X(14) VALUE "CONFIDENCE:".
033600     05  SCS3-VALUE               PIC 9.999.
033700     05  FILLER                  PIC X(110) VALUE SPACES.
033800 
033900 01  WS-SCORECARD-SUMMARY-4.
034000     05  FILLER                  PIC X(03) VALUE SPACES.
034100     05  SCS4-LIT                PIC X(30) VALUE
034200             "INTEGRATION HEALTH INDEX:".
034300     05  SCS4-VALUE               PIC 9.999.
034400     05  FILLER                  PIC X(02) VALUE SPACES.
034500     05  SCS4-TEXT                PIC X(56).
034600     05  FILLER                  PIC X(36) VALUE SPACES.
034700 
034800****** GAP-ANALYSIS PRINT LINES
034900 01  WS-GAP-HEAD-1.
035000     05  FILLER                  PIC X(01) VALUE SPACE.
035100     05  GPH-TITLE                PIC X(30) VALUE
035200             "GAP ANALYSIS REPORT".
035300     05  FILLER                  PIC X(101) VALUE SPACES.
035400 
035500 01  WS-GAP-COL-HEAD.
035600     05  FILLER                  PIC X(01) VALUE SPACE.
035700     05  GPC-CAT                  PIC X(04) VALUE "CAT ".
035800     05  GPC-ITEM                 PIC X(05) VALUE "ITEM ".
035900     05  GPC-CURRENT              PIC X(09) VALUE "CURRENT  ".
036000     05  GPC-TARGET               PIC X(08) VALUE "TARGET  ".
036100     05  GPC-GAP                  PIC X(07) VALUE "GAP    ".
036200     05  GPC-CRIT                 PIC X(06) VALUE "CRIT  ".
036300     05  GPC-RISK                 PIC X(06) VALUE "RISK  ".
036400     05  GPC-PRIORITY             PIC X(10) VALUE "PRIORITY  ".
036500     05  GPC-STATUS               PIC X(10) VALUE "STATUS    ".
036600     05  FILLER                  PIC X(66) VALUE SPACES.
036700 
036800 01  WS-GAP-DETAIL-LINE.
036900     05  FILLER                  PIC X(01) VALUE SPACE.
037000     05  GPD-CAT                  PIC 9(01).
037100     05  FILLER                  PIC X(03) VALUE SPACES.
037200     05  GPD-ITEM                 PIC 99.
037300     05  FILLER                  PIC X(03) VALUE SPACES.
037400     05  GPD-CURRENT              PIC ZZ9.99.
037500     05  FILLER                  PIC X(03) VALUE SPACES.
037600     05  GPD-TARGET               PIC ZZ9.99.
037700     05  FILLER                  PIC X(02) VALUE SPACES.
037800     05  GPD-GAP                  PIC ZZ9.99.
037900     05  FILLER                  PIC X(02) VALUE SPACES.
038000     05  GPD-CRIT                 PIC 9.99.
038100     05  FILLER                  PIC X(02) VALUE SPACES.
038200     05  GPD-RISK                 PIC 9.99.
038300     05  FILLER                  PIC X(02) VALUE SPACES.
038400     05  GPD-PRIORITY             PIC ZZ9.9999.
038500     05  FILLER                  PIC X(02) VALUE SPACES.
038600     05  GPD-STATUS               PIC X(08).
038700     05  FILLER                  PIC X(67) VALUE SPACES.
038800 
038900 01  WS-GAP-TRAILER-LINE.
039000     05  FILLER                  PIC X(01) VALUE SPACE.
039100     05  GPT-LIT                  PIC X(16) VALUE
039200             "STATUS TOTALS -".
039300     05  GPT-CRIT-LIT             PIC X(10) VALUE "CRITICAL:".
039400     05  GPT-CRIT-CNT             PIC ZZ9.
039500     05  FILLER                  PIC X(02) VALUE SPACES.
039600     05  GPT-MON-LIT              PIC X(09) VALUE "MONITOR:".
039700     05  GPT-MON-CNT              PIC ZZ9.
039800     05  FILLER                  PIC X(02) VALUE SPACES.
039900     05  GPT-OK-LIT               PIC X(10) VALUE "ON TRACK:".
040000     05  GPT-OK-CNT               PIC ZZ9.
040100     05  FILLER                  PIC X(73) VALUE SPACES.
040200 
040300****** FLAT TEXT VIEW OF THE GAP TABLE, USED BY THE IN-MEMORY
040400****** BUBBLE SORT SO A WHOLE ENTRY CAN BE SWAPPED IN ONE MOVE
040500****** INSTEAD OF NINE SEPARATE SUBFIELD MOVES
040600 01  GAP-TABLE-TEXT-VIEW REDEFINES GAP-TABLE.
040700     05  GAP-TABLE-ENTRY-TEXT OCCURS 200 TIMES PIC X(39).
040800 01  WS-GAP-SWAP-HOLD             PIC X(39).
040900 
041000 PROCEDURE DIVISION.
041100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041200     PERFORM 100-MAINLINE THRU 100-EXIT
041300             UNTIL NO-MORE-DATA.
041400     PERFORM 999-CLEANUP THRU 999-EXIT.
041500     MOVE +0 TO RETURN-CODE.
041600     GOBACK.
041700 
041800 000-HOUSEKEEPING.
041900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042000     DISPLAY "******** BEGIN JOB ORGSCORE ********".
042100     ACCEPT WS-RUN-DATE FROM DATE.
042200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
042300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042400     PERFORM 050-SEED-CATEGORY-TABLE THRU 050-EXIT.
042500     PERFORM 060-SEED-IHI-EDGES THRU 060-EXIT.
042600     PERFORM 900-READ-ITEM-INDICATOR THRU 900-EXIT.
042700     IF NO-MORE-DATA
042800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
042900         GO TO 1000-ABEND-RTN.
043000 000-EXIT.
043100     EXIT.
043200 
043300 050-SEED-CATEGORY-TABLE.
043400******** CATEGORY NAMES AND DEFAULT EQUAL WEIGHTS (1/7 EACH).
043500******** SEEDED BY MOVE, NOT BY VALUE CLAUSE, SO A FUTURE
043600******** RELEASE CAN READ AN OVERRIDE WEIGHT TABLE INSTEAD.
043700     MOVE "LEADERSHIP  " TO CAT-NAME(1).
043800     MOVE "STRATEGY    " TO CAT-NAME(2).
043900     MOVE "CUSTOMERS   " TO CAT-NAME(3).
044000     MOVE "MEASUREMENT " TO CAT-NAME(4).
044100     MOVE "WORKFORCE   " TO CAT-NAME(5).
044200     MOVE "OPERATIONS  " TO CAT-NAME(6).
044300     MOVE "RESULTS     " TO CAT-NAME(7).
044400     PERFORM 052-SEED-ONE-CATEGORY THRU 052-EXIT
044500             VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 7.
044600 050-EXIT.
044700     EXIT.
044800 
044900 052-SEED-ONE-CATEGORY.
045000     MOVE 0.142857 TO CAT-WEIGHT(CAT-IDX).
045100     MOVE ZERO     TO CAT-SCORE(CAT-IDX).
045200     MOVE ZERO     TO CAT-ITEM-SUM(CAT-IDX).
045300     MOVE ZERO     TO CAT-ITEM-COUNT(CAT-IDX).
045400     MOVE ZERO     TO CAT-RECS-SEEN(CAT-IDX).
045500     MOVE "N"      TO CAT-PRESENT-SW(CAT-IDX).
045600 052-EXIT.
045700     EXIT.
045800 
045900 060-SEED-IHI-EDGES.
046000******** FIXED DEPENDENCY GRAPH FOR THE INTEGRATION HEALTH
046100******** INDEX: 1-2  2-5  2-6  5-4  6-4  4-7
046200     MOVE 1 TO EDGE-SRC-CAT(1).  MOVE 2 TO EDGE-TGT-CAT(1).
046300     MOVE 2 TO EDGE-SRC-CAT(2).  MOVE 5 TO EDGE-TGT-CAT(2).
046400     MOVE 2 TO EDGE-SRC-CAT(3).  MOVE 6 TO EDGE-TGT-CAT(3).
046500     MOVE 5 TO EDGE-SRC-CAT(4).  MOVE 4 TO EDGE-TGT-CAT(4).
046600     MOVE 6 TO EDGE-SRC-CAT(5).  MOVE 4 TO EDGE-TGT-CAT(5).
046700     MOVE 4 TO EDGE-SRC-CAT(6).  MOVE 7 TO EDGE-TGT-CAT(6).
046800 060-EXIT.
046900     EXIT.
047000 
047100 100-MAINLINE.
047200     MOVE "100-MAINLINE" TO PARA-NAME.
047300     IF WS-PREV-CATEGORY NOT = ZERO
047400             AND WS-PREV-CATEGORY NOT = II-CATEGORY-NO
047500         PERFORM 400-CATEGORY-BREAK THRU 400-EXIT.
047600 
047700     IF II-CATEGORY-VALID
047800         ADD +1 TO CAT-RECS-SEEN(II-CATEGORY-NO).
047900 
048000     PERFORM 250-VALIDATE-RECORD THRU 250-EXIT.
048100     IF RECORD-ERROR-FOUND
048200         ADD +1 TO RECORDS-IN-ERROR
048300         PERFORM 280-WRITE-DIAGNOSTIC THRU 280-EXIT
048400     ELSE
048500         PERFORM 300-SCORE-ITEM THRU 300-EXIT
048600         PERFORM 350-BUILD-GAP-ENTRY THRU 350-EXIT
048700         ADD +1 TO RECORDS-WRITTEN.
048800 
048900     IF II-CATEGORY-VALID
049000         MOVE II-CATEGORY-NO TO WS-PREV-CATEGORY.
049100 
049200     PERFORM 900-READ-ITEM-INDICATOR THRU 900-EXIT.
049300 100-EXIT.
049400     EXIT.
049500 
049600 250-VALIDATE-RECORD.
049700     MOVE "250-VALIDATE-RECORD" TO PARA-NAME.
049800     MOVE "N" TO ERROR-FOUND-SW.
049900 
050000     IF NOT II-CATEGORY-VALID
050100         MOVE "Y" TO ERROR-FOUND-SW
050200         MOVE "** INVALID CATEGORY NUMBER" TO WS-DIAG-TEXT
050300         GO TO 250-EXIT.
050400 
050500     IF II-IND-1 > 1
050600         MOVE "Y" TO ERROR-FOUND-SW
050700         MOVE "** INDICATOR 1 OUT OF RANGE" TO WS-DIAG-TEXT.
050800     IF II-IND-2 > 1
050900         MOVE "Y" TO ERROR-FOUND-SW
051000         MOVE "** INDICATOR 2 OUT OF RANGE" TO WS-DIAG-TEXT.
051100     IF II-IND-3 > 1
051200         MOVE "Y" TO ERROR-FOUND-SW
051300         MOVE "** INDICATOR 3 OUT OF RANGE" TO WS-DIAG-TEXT.
051400     IF II-IND-4 > 1
051500         MOVE "Y" TO ERROR-FOUND-SW
051600         MOVE "** INDICATOR 4 OUT OF RANGE" TO WS-DIAG-TEXT.
051700 250-EXIT.
051800     EXIT.
051900 
052000 280-WRITE-DIAGNOSTIC.
052100     MOVE "280-WRITE-DIAGNOSTIC" TO PARA-NAME.
052200     MOVE WS-DIAG-TEXT TO WS-SYSOUT-TEXT.
052300     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-1.
052400     MOVE II-RAW-TEXT TO WS-DIAG-RAW-TEXT.
052500     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-2.
052600 280-EXIT.
052700     EXIT.
052800 
052900 300-SCORE-ITEM.
053000     MOVE "300-SCORE-ITEM" TO PARA-NAME.
053100     MOVE II-CATEGORY-NO TO IS-CATEGORY-NO.
053200     MOVE II-ITEM-NO     TO IS-ITEM-NO.
053300 
053400     IF II-CATEGORY-PROCESS
053500         PERFORM 310-SCORE-ADLI-ITEM THRU 310-EXIT
053600     ELSE
053700         PERFORM 320-SCORE-LETCI-ITEM THRU 320-EXIT.
053800 
053900     WRITE ITEMSCOR-REC-DATA FROM ITEM-SCORE-REC.
054000 
054100     ADD IS-ITEM-SCORE TO CAT-ITEM-SUM(II-CATEGORY-NO).
054200     ADD +1 TO CAT-ITEM-COUNT(II-CATEGORY-NO).
054300 300-EXIT.
054400     EXIT.
054500 
054600 310-SCORE-ADLI-ITEM.
054700     MOVE II-IND-1 TO AD-IND-1.
054800     MOVE II-IND-2 TO AD-IND-2.
054900     MOVE II-IND-3 TO AD-IND-3.
055000     MOVE II-IND-4 TO AD-IND-4.
055100     CALL "ADLISCOR" USING ADLI-PARM-REC.
055200     IF AD-CONFIG-ERROR
055300         MOVE "** ADLISCOR CONFIG ERROR - BAD WEIGHTS"
055400                                   TO ABEND-REASON
055500         GO TO 1000-ABEND-RTN.
055600     MOVE "ADLI " TO IS-METHOD.
055700     MOVE AD-ITEM-SCORE TO IS-ITEM-SCORE.
055800     MOVE AD-CONTRIB-1  TO IS-CONTRIB-1.
055900     MOVE AD-CONTRIB-2  TO IS-CONTRIB-2.
056000     MOVE AD-CONTRIB-3  TO IS-CONTRIB-3.
056100     MOVE AD-CONTRIB-4  TO IS-CONTRIB-4.
056200     MOVE AD-CONFIDENCE TO IS-CONFIDENCE.
056300 310-EXIT.
056400     EXIT.
056500 
056600 320-SCORE-LETCI-ITEM.
056700     MOVE "S" TO LC-FUNCTION.
056800     MOVE II-IND-1 TO LC-IND-1.
056900     MOVE II-IND-2 TO LC-IND-2.
057000     MOVE II-IND-3 TO LC-IND-3.
057100     MOVE II-IND-4 TO LC-IND-4.
057200     CALL "LETCISCR" USING LETCI-PARM-REC.
057300     IF LC-CONFIG-ERROR
057400         MOVE "** LETCISCR CONFIG ERROR - BAD WEIGHTS"
057500                                   TO ABEND-REASON
057600         GO TO 1000-ABEND-RTN.
057700     MOVE "LETCI" TO IS-METHOD.
057800     MOVE LC-ITEM-SCORE TO IS-ITEM-SCORE.
057900     MOVE LC-CONTRIB-1  TO IS-CONTRIB-1.
058000     MOVE LC-CONTRIB-2  TO IS-CONTRIB-2.
058100     MOVE LC-CONTRIB-3  TO IS-CONTRIB-3.
058200     MOVE LC-CONTRIB-4  TO IS-CONTRIB-4.
058300     MOVE LC-CONFIDENCE TO IS-CONFIDENCE.
058400 320-EXIT.
058500     EXIT.
058600 
058700 350-BUILD-GAP-ENTRY.
058800     MOVE "350-BUILD-GAP-ENTRY" TO PARA-NAME.
058900     IF GAP-TABLE-IS-FULL
059000         GO TO 350-EXIT.
059100 
059200     ADD +1 TO GAP-TABLE-COUNT.
059300     SET GAP-IDX TO GAP-TABLE-COUNT.
059400 
059500     MOVE II-CATEGORY-NO  TO GT-CATEGORY-NO(GAP-IDX).
059600     MOVE II-ITEM-NO      TO GT-ITEM-NO(GAP-IDX).
059700     MOVE IS-ITEM-SCORE   TO GT-CURRENT-SCORE(GAP-IDX).
059800 
059900     IF II-TARGET-SCORE = ZERO
060000         MOVE 100.00 TO GT-TARGET-SCORE(GAP-IDX)
060100     ELSE
060200         MOVE II-TARGET-SCORE TO GT-TARGET-SCORE(GAP-IDX).
060300 
060400     IF II-CRITICALITY = ZERO
060500         MOVE 0.50 TO GT-CRITICALITY(GAP-IDX)
060600     ELSE
060700         MOVE II-CRITICALITY TO GT-CRITICALITY(GAP-IDX).
060800 
060900     IF II-RISK = ZERO
061000         MOVE 0.50 TO GT-RISK(GAP-IDX)
061100     ELSE
061200         MOVE II-RISK TO GT-RISK(GAP-IDX).
061300 
061400     IF GT-TARGET-SCORE(GAP-IDX) > GT-CURRENT-SCORE(GAP-IDX)
061500         COMPUTE GT-GAP(GAP-IDX) ROUNDED =
061600                 GT-TARGET-SCORE(GAP-IDX) -
061700                 GT-CURRENT-SCORE(GAP-IDX)
061800     ELSE
061900         MOVE ZERO TO GT-GAP(GAP-IDX).
062000 
062100     COMPUTE GT-PRIORITY(GAP-IDX) ROUNDED =
062200             GT-GAP(GAP-IDX) * GT-CRITICALITY(GAP-IDX) *
062300             GT-RISK(GAP-IDX).
062400 
062500     IF GT-GAP(GAP-IDX) > 20
062600         MOVE "CRITICAL" TO GT-STATUS(GAP-IDX)
062700     ELSE
062800         IF GT-GAP(GAP-IDX) > 10
062900             MOVE "MONITOR " TO GT-STATUS(GAP-IDX)
063000         ELSE
063100             MOVE "ON TRACK" TO GT-STATUS(GAP-IDX).
063200 
063300     IF GAP-TABLE-COUNT = GAP-TABLE-MAX
063400         MOVE "Y" TO GAP-TABLE-FULL-SW.
063500 350-EXIT.
063600     EXIT.
063700 
063800 400-CATEGORY-BREAK.
063900     MOVE "400-CATEGORY-BREAK" TO PARA-NAME.
064000     IF CAT-ITEM-COUNT(WS-PREV-CATEGORY) = ZERO
064100         IF CAT-RECS-SEEN(WS-PREV-CATEGORY) > ZERO
064200             MOVE "** CATEGORY ALL ITEMS REJECTED ON EDIT"
064300                                       TO ABEND-REASON
064400             MOVE CAT-RECS-SEEN(WS-PREV-CATEGORY) TO EXPECTED-VAL
064500             MOVE CAT-ITEM-COUNT(WS-PREV-CATEGORY) TO ACTUAL-VAL
064600             GO TO 1000-ABEND-RTN
064700         ELSE
064800             GO TO 400-EXIT.
064900     COMPUTE CAT-SCORE(WS-PREV-CATEGORY) ROUNDED =
065000             CAT-ITEM-SUM(WS-PREV-CATEGORY) /
065100             CAT-ITEM-COUNT(WS-PREV-CATEGORY).
065200     MOVE "Y" TO CAT-PRESENT-SW(WS-PREV-CATEGORY).
065300 400-EXIT.
065400     EXIT.
065500 
065600 500-ORG-AGGREGATE.
065700     MOVE "500-ORG-AGGREGATE" TO PARA-NAME.
065800     MOVE ZERO TO WS-ORG-SCORE.
065900     MOVE ZERO TO WS-CATEGORIES-PRESENT.
066000     PERFORM 510-ADD-ONE-CATEGORY THRU 510-EXIT
066100             VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 7.
066200     IF WS-CATEGORIES-PRESENT < 7
066300         DISPLAY "** WARNING - ONLY " WS-CATEGORIES-PRESENT
066400                 " OF 7 CATEGORIES SCORED THIS RUN".
066500 500-EXIT.
066600     EXIT.
066700 
066800 510-ADD-ONE-CATEGORY.
066900     IF CAT-SCORE-PRESENT(CAT-IDX)
067000         COMPUTE WS-ORG-SCORE ROUNDED =
067100                 WS-ORG-SCORE +
067200                 (CAT-WEIGHT(CAT-IDX) * CAT-SCORE(CAT-IDX))
067300         ADD +1 TO WS-CATEGORIES-PRESENT.
067400 510-EXIT.
067500     EXIT.
067600 
067700 520-COMPUTE-IHI.
067800     MOVE "520-COMPUTE-IHI" TO PARA-NAME.
067900     MOVE ZERO TO WS-IHI-SUM.
068000     MOVE ZERO TO WS-IHI-EDGE-COUNT-PRESENT.
068100     PERFORM 530-ONE-IHI-EDGE THRU 530-EXIT
068200             VARYING EDGE-IDX FROM 1 BY 1
068300             UNTIL EDGE-IDX > IHI-EDGE-COUNT.
068400 
068500     IF WS-IHI-EDGE-COUNT-PRESENT = ZERO
068600         MOVE ZERO TO WS-IHI
068700     ELSE
068800         COMPUTE WS-IHI ROUNDED =
068900                 WS-IHI-SUM / WS-IHI-EDGE-COUNT-PRESENT.
069000 
069100     PERFORM 535-SET-IHI-TEXT THRU 535-EXIT.
069200 520-EXIT.
069300     EXIT.
069400 
069500 530-ONE-IHI-EDGE.
069600     MOVE EDGE-SRC-CAT(EDGE-IDX) TO WS-EDGE-SRC.
069700     MOVE EDGE-TGT-CAT(EDGE-IDX) TO WS-EDGE-TGT.
069800     IF CAT-SCORE-PRESENT(WS-EDGE-SRC)
069900             AND CAT-SCORE-PRESENT(WS-EDGE-TGT)
070000         COMPUTE WS-EDGE-DIFF =
070100                 CAT-SCORE(WS-EDGE-SRC) - CAT-SCORE(WS-EDGE-TGT)
070200         IF WS-EDGE-DIFF < ZERO
070300             COMPUTE WS-EDGE-DIFF = ZERO - WS-EDGE-DIFF.
070400         COMPUTE WS-EDGE-COHERENCE ROUNDED =
070500                 1 - (WS-EDGE-DIFF / 100)
070600         ADD WS-EDGE-COHERENCE TO WS-IHI-SUM
070700         ADD +1 TO WS-IHI-EDGE-COUNT-PRESENT.
070800 530-EXIT.
070900     EXIT.
071000 
071100 535-SET-IHI-TEXT.
071200     IF WS-IHI NOT < 0.900
071300         MOVE "EXCELLENT - STRONG CROSS-CATEGORY ALIGNMENT"
071400                                    TO WS-IHI-TEXT
071500     ELSE
071600         IF WS-IHI NOT < 0.800
071700             MOVE "GOOD - MODERATE ALIGNMENT WITH MINOR GAPS"
071800                                    TO WS-IHI-TEXT
071900         ELSE
072000             IF WS-IHI NOT < 0.700
072100                 MOVE "FAIR - SOME ALIGNMENT ISSUES NEED ATTENTION"
072200                                    TO WS-IHI-TEXT
072300             ELSE
072400                 MOVE "POOR - SIGNIFICANT ALIGNMENT GAPS REQUIRE INTERVENTION"
072500                                    TO WS-IHI-TEXT.
072600 535-EXIT.
072700     EXIT.
072800 
072900 540-ORG-CONFIDENCE.
073000     MOVE "540-ORG-CONFIDENCE" TO PARA-NAME.
073100     IF WS-CATEGORIES-PRESENT = ZERO
073200         MOVE ZERO TO WS-ORG-CONFIDENCE
073300         GO TO 540-EXIT.
073400 
073500     MOVE ZERO TO WS-CAT-SCORE-SUM.
073600     PERFORM 542-SUM-ONE-CAT-SCORE THRU 542-EXIT
073700             VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 7.
073800     COMPUTE WS-CAT-SCORE-MEAN ROUNDED =
073900             WS-CAT-SCORE-SUM / WS-CATEGORIES-PRESENT.
074000 
074100     MOVE ZERO TO WS-CAT-SCORE-SQ-DEV-SUM.
074200     PERFORM 544-SQ-DEV-ONE-CAT-SCORE THRU 544-EXIT
074300             VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 7.
074400     COMPUTE WS-CAT-SCORE-VARIANCE ROUNDED =
074500             WS-CAT-SCORE-SQ-DEV-SUM / WS-CATEGORIES-PRESENT.
074600 
074700     COMPUTE WS-CONFIDENCE-DIVISOR ROUNDED =
074800             WS-CAT-SCORE-VARIANCE / 1000.
074900     IF WS-CONFIDENCE-DIVISOR > 1
075000         COMPUTE WS-ORG-CONFIDENCE ROUNDED = 1 - 1
075100     ELSE
075200         COMPUTE WS-ORG-CONFIDENCE ROUNDED =
075300                 1 - WS-CONFIDENCE-DIVISOR.
075400 540-EXIT.
075500     EXIT.
075600 
075700 542-SUM-ONE-CAT-SCORE.
075800     IF CAT-SCORE-PRESENT(CAT-IDX)
075900         ADD CAT-SCORE(CAT-IDX) TO WS-CAT-SCORE-SUM.
076000 542-EXIT.
076100     EXIT.
076200 
076300 544-SQ-DEV-ONE-CAT-SCORE.
076400     IF CAT-SCORE-PRESENT(CAT-IDX)
076500         COMPUTE WS-CAT-SCORE-DEVIATION =
076600                 CAT-SCORE(CAT-IDX) - WS-CAT-SCORE-MEAN
076700         COMPUTE WS-CAT-SCORE-SQ-DEV-SUM ROUNDED =
076800                 WS-CAT-SCORE-SQ-DEV-SUM +
076900                 (WS-CAT-SCORE-DEVIATION * WS-CAT-SCORE-DEVIATION).
077000 544-EXIT.
077100     EXIT.
077200 
077300 560-CLASSIFY-MATURITY.
077400     MOVE "560-CLASSIFY-MATURITY" TO PARA-NAME.
077500     IF WS-ORG-SCORE NOT < 90
077600         MOVE "ADVANCED - WORLD-CLASS PERFORMANCE"
077700                                TO WS-MATURITY-TEXT
077800     ELSE
077900         IF WS-ORG-SCORE NOT < 75
078000             MOVE "MATURE - STRONG SYSTEMATIC APPROACH"
078100                                TO WS-MATURITY-TEXT
078200         ELSE
078300             IF WS-ORG-SCORE NOT < 60
078400                 MOVE "DEVELOPING - EARLY SYSTEMATIC APPROACH"
078500                                TO WS-MATURITY-TEXT
078600             ELSE
078700                 IF WS-ORG-SCORE NOT < 40
078800                     MOVE "EMERGING - BEGINNING SYSTEMATIC APPROACH"
078900                                TO WS-MATURITY-TEXT
079000                 ELSE
079100                     MOVE "INITIAL - REACTIVE APPROACH"
079200                                TO WS-MATURITY-TEXT.
079300 560-EXIT.
079400     EXIT.
079500 
079600 600-PRINT-SCORECARD.
079700     MOVE "600-PRINT-SCORECARD" TO PARA-NAME.
079800     WRITE SCORECARD-REC FROM WS-BLANK-LINE
079900             AFTER ADVANCING 1.
080000     WRITE SCORECARD-REC FROM WS-SCORECARD-HEAD-1
080100             AFTER ADVANCING TOP-OF-FORM.
080200     MOVE WS-ORG-ID   TO SCH2-ORG-ID.
080300     MOVE WS-RUN-DATE TO SCH2-PERIOD.
080400     WRITE SCORECARD-REC FROM WS-SCORECARD-HEAD-2
080500             AFTER ADVANCING 2.
080600 
080700     PERFORM 610-PRINT-ONE-CATEGORY THRU 610-EXIT
080800             VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 7.
080900 
081000     MOVE WS-ORG-SCORE TO SCS1-SCORE.
081100     WRITE SCORECARD-REC FROM WS-SCORECARD-SUMMARY-1
081200             AFTER ADVANCING 2.
081300     MOVE WS-MATURITY-TEXT TO SCS2-TEXT.
081400     WRITE SCORECARD-REC FROM WS-SCORECARD-SUMMARY-2
081500             AFTER ADVANCING 1.
081600     MOVE WS-ORG-CONFIDENCE TO SCS3-VALUE.
081700     WRITE SCORECARD-REC FROM WS-SCORECARD-SUMMARY-3
081800             AFTER ADVANCING 1.
081900     MOVE WS-IHI      TO SCS4-VALUE.
082000     MOVE WS-IHI-TEXT TO SCS4-TEXT.
082100     WRITE SCORECARD-REC FROM WS-SCORECARD-SUMMARY-4
082200             AFTER ADVANCING 1.
082300 600-EXIT.
082400     EXIT.
082500 
082600 610-PRINT-ONE-CATEGORY.
082700     MOVE CAT-IDX TO SCC-CAT-NO.
082800     MOVE CAT-NAME(CAT-IDX) TO SCC-CAT-NAME.
082900     IF CAT-SCORE-PRESENT(CAT-IDX)
083000         MOVE CAT-SCORE(CAT-IDX) TO SCC-CAT-SCORE
083100     ELSE
083200         MOVE ZERO TO SCC-CAT-SCORE.
083300     WRITE SCORECARD-REC FROM WS-SCORECARD-CAT-LINE
083400             AFTER ADVANCING 1.
083500 610-EXIT.
083600     EXIT.
083700 
083800 700-SORT-GAP-TABLE.
083900     MOVE "700-SORT-GAP-TABLE" TO PARA-NAME.
084000     IF GAP-TABLE-COUNT < 2
084100         GO TO 700-EXIT.
084200     MOVE "Y" TO WS-SORT-SWAPPED-SW.
084300     PERFORM 720-SORT-PASS THRU 720-EXIT
084400             UNTIL WS-SORT-SWAPPED-SW = "N".
084500 700-EXIT.
084600     EXIT.
084700 
084800 720-SORT-PASS.
084900     MOVE "N" TO WS-SORT-SWAPPED-SW.
085000     PERFORM 740-COMPARE-ADJACENT THRU 740-EXIT
085100             VARYING GAP-IDX FROM 1 BY 1
085200             UNTIL GAP-IDX > GAP-TABLE-COUNT - 1.
085300 720-EXIT.
085400     EXIT.
085500 
085600 740-COMPARE-ADJACENT.
085700     SET GAP-NEXT-IDX TO GAP-IDX.
085800     SET GAP-NEXT-IDX UP BY 1.
085900     IF GT-PRIORITY(GAP-IDX) < GT-PRIORITY(GAP-NEXT-IDX)
086000         MOVE GAP-TABLE-ENTRY-TEXT(GAP-IDX)      TO
086100                 WS-GAP-SWAP-HOLD
086200         MOVE GAP-TABLE-ENTRY-TEXT(GAP-NEXT-IDX) TO
086300                 GAP-TABLE-ENTRY-TEXT(GAP-IDX)
086400         MOVE WS-GAP-SWAP-HOLD                   TO
086500                 GAP-TABLE-ENTRY-TEXT(GAP-NEXT-IDX)
086600         MOVE "Y" TO WS-SORT-SWAPPED-SW.
086700 740-EXIT.
086800     EXIT.
086900 
087000 750-PRINT-GAP-REPORT.
087100     MOVE "750-PRINT-GAP-REPORT" TO PARA-NAME.
087200     WRITE GAP-REPORT-REC FROM WS-BLANK-LINE
087300             AFTER ADVANCING 1.
087400     WRITE GAP-REPORT-REC FROM WS-GAP-HEAD-1
087500             AFTER ADVANCING TOP-OF-FORM.
087600     WRITE GAP-REPORT-REC FROM WS-GAP-COL-HEAD
087700             AFTER ADVANCING 2.
087800 
087900     MOVE ZERO TO WS-CRITICAL-COUNT.
088000     MOVE ZERO TO WS-MONITOR-COUNT.
088100     MOVE ZERO TO WS-ON-TRACK-COUNT.
088200 
088300     PERFORM 760-PRINT-ONE-GAP-LINE THRU 760-EXIT
088400             VARYING GAP-IDX FROM 1 BY 1
088500             UNTIL GAP-IDX > GAP-TABLE-COUNT.
088600 
088700     MOVE WS-CRITICAL-COUNT TO GPT-CRIT-CNT.
088800     MOVE WS-MONITOR-COUNT  TO GPT-MON-CNT.
088900     MOVE WS-ON-TRACK-COUNT TO GPT-OK-CNT.
089000     WRITE GAP-REPORT-REC FROM WS-GAP-TRAILER-LINE
089100             AFTER ADVANCING 2.
089200 750-EXIT.
089300     EXIT.
089400 
089500 760-PRINT-ONE-GAP-LINE.
089600     MOVE GT-CATEGORY-NO(GAP-IDX)    TO GPD-CAT.
089700     MOVE GT-ITEM-NO(GAP-IDX)        TO GPD-ITEM.
089800     MOVE GT-CURRENT-SCORE(GAP-IDX)  TO GPD-CURRENT.
089900     MOVE GT-TARGET-SCORE(GAP-IDX)   TO GPD-TARGET.
090000     MOVE GT-GAP(GAP-IDX)            TO GPD-GAP.
090100     MOVE GT-CRITICALITY(GAP-IDX)    TO GPD-CRIT.
090200     MOVE GT-RISK(GAP-IDX)           TO GPD-RISK.
090300     MOVE GT-PRIORITY(GAP-IDX)       TO GPD-PRIORITY.
090400     MOVE GT-STATUS(GAP-IDX)         TO GPD-STATUS.
090500     WRITE GAP-REPORT-REC FROM WS-GAP-DETAIL-LINE
090600             AFTER ADVANCING 1.
090700 
090800     IF GT-STATUS(GAP-IDX) = "CRITICAL"
090900         ADD +1 TO WS-CRITICAL-COUNT
091000     ELSE
091100         IF GT-STATUS(GAP-IDX) = "MONITOR "
091200             ADD +1 TO WS-MONITOR-COUNT
091300         ELSE
091400             ADD +1 TO WS-ON-TRACK-COUNT.
091500 760-EXIT.
091600     EXIT.
091700 
091800 800-OPEN-FILES.
091900     MOVE "800-OPEN-FILES" TO PARA-NAME.
092000     OPEN INPUT  ITEMIND.
092100     OPEN OUTPUT ITEMSCOR.
092200     OPEN OUTPUT GAPRPT.
092300     OPEN OUTPUT SCORCARD.
092400     OPEN OUTPUT SYSOUT.
092500 800-EXIT.
092600     EXIT.
092700 
092800 850-CLOSE-FILES.
092900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
093000     CLOSE ITEMIND.
093100     CLOSE ITEMSCOR.
093200     CLOSE GAPRPT.
093300     CLOSE SCORCARD.
093400     CLOSE SYSOUT.
093500 850-EXIT.
093600     EXIT.
093700 
093800 900-READ-ITEM-INDICATOR.
093900     MOVE "900-READ-ITEM-INDICATOR" TO PARA-NAME.
094000     READ ITEMIND INTO ITEM-INDICATOR-REC
094100         AT END
094200             MOVE "N" TO MORE-DATA-SW
094300             GO TO 900-EXIT
094400     END-READ.
094500     ADD +1 TO RECORDS-READ.
094600     IF WS-ORG-ID = SPACES
094700         MOVE II-ORG-ID TO WS-ORG-ID.
094800 900-EXIT.
094900     EXIT.
095000 
095100 999-CLEANUP.
095200     MOVE "999-CLEANUP" TO PARA-NAME.
095300     IF WS-PREV-CATEGORY NOT = ZERO
095400         PERFORM 400-CATEGORY-BREAK THRU 400-EXIT.
095500 
095600     PERFORM 500-ORG-AGGREGATE THRU 500-EXIT.
095700     PERFORM 520-COMPUTE-IHI THRU 520-EXIT.
095800     PERFORM 540-ORG-CONFIDENCE THRU 540-EXIT.
095900     PERFORM 560-CLASSIFY-MATURITY THRU 560-EXIT.
096000     PERFORM 600-PRINT-SCORECARD THRU 600-EXIT.
096100 
096200     PERFORM 700-SORT-GAP-TABLE THRU 700-EXIT.
096300     PERFORM 750-PRINT-GAP-REPORT THRU 750-EXIT.
096400 
096500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096600 
096700     DISPLAY "** RECORDS READ **".
096800     DISPLAY RECORDS-READ.
096900     DISPLAY "** RECORDS WRITTEN **".
097000     DISPLAY RECORDS-WRITTEN.
097100     DISPLAY "** RECORDS IN ERROR **".
097200     DISPLAY RECORDS-IN-ERROR.
097300     DISPLAY "** GAP TABLE ENTRIES **".
097400     DISPLAY GAP-TABLE-COUNT.
097500     IF GAP-TABLE-IS-FULL
097600         DISPLAY "** WARNING - GAP TABLE REACHED 200-ITEM LIMIT -"
097700         DISPLAY "   SOME ITEMS WERE NOT CARRIED TO THE GAP REPORT".
097800 
097900     DISPLAY "******** NORMAL END OF JOB ORGSCORE ********".
098000 999-EXIT.
098100     EXIT.
098200 
098300 1000-ABEND-RTN.
098400     MOVE ABEND-REASON TO WS-SYSOUT-TEXT.
098500     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE-1.
098600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
098700     DISPLAY "*** ABNORMAL END OF JOB - ORGSCORE ***" UPON CONSOLE.
098800     DIVIDE ZERO-VAL INTO ONE-VAL.
