000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LVLNORM.
000400 AUTHOR. R. PELLETIER.
000500 INSTALLATION. EXCELLENCE ASSESSMENT UNIT.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*          LETCI "LEVELS" NORMALIZATION HELPER.
001300*
001400*          GIVEN A RESULTS ITEM'S ACTUAL MEASURE AND THE MAXIMUM
001500*          EXPECTED VALUE FOR THAT MEASURE, RETURNS A NORMALIZED
001600*          LEVEL INDICATOR IN THE RANGE 0.0000 - 1.0000.
001700*
001800*          CALLED BY LETCISCR WHEN RAW (UNNORMALIZED) LETCI DATA
001900*          IS SUPPLIED INSTEAD OF A PRE-NORMALIZED INDICATOR.
002000******************************************************************
002100* CHANGE LOG                                                     *
002200*   03/21/89  RP   ORIGINAL ROUTINE                               *
002300*   11/09/93  TLO  TARGET ARGUMENT ADDED FOR FUTURE USE - ACCEPTED
002400*                  AND CURRENTLY IGNORED, PER MODEL DEFINITION    *
002500*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM    *
002600*   09/03/03  DWC  DROPPED TOP-OF-FORM MNEMONIC - THIS ROUTINE   *
002700*                  HAS NO PRINT FILE AND NEVER ADVANCED A       *
002800*                  REPORT ON IT                                   090303D2
002900*   09/17/03  DWC  DROPPED THE SPECIAL-NAMES CLASS CONDITION AND *
003000*                  UPSI-0 DEBUG SWITCH TOO - NEITHER WAS EVER   *
003100*                  TESTED ANYWHERE IN THIS ROUTINE                091703D4
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 
003800 INPUT-OUTPUT SECTION.
003900 
004000 DATA DIVISION.
004100 FILE SECTION.
004200 
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-RATIO                PIC 9V9(8) COMP-3.
004600     05  FILLER                  PIC X(01).
004700 
004800 LINKAGE SECTION.
004900 01  LEVEL-NORM-REC.
005000     05  LN-ACTUAL-VALUE          PIC S9(7)V99 COMP-3.
005100     05  LN-MAX-VALUE             PIC S9(7)V99 COMP-3.
005200     05  LN-TARGET-VALUE          PIC S9(7)V99 COMP-3.
005300     05  LN-LEVEL-OUT             PIC 9V9(4).
005400     05  LN-RETURN-CD             PIC S9(4) COMP.
005500         88  LN-OK                  VALUE 0.
005600         88  LN-MAX-NOT-POSITIVE    VALUE 1.
005700     05  FILLER                   PIC X(01).
005800 
005900 PROCEDURE DIVISION USING LEVEL-NORM-REC.
006000 100-NORMALIZE-LEVEL.
006100     IF LN-MAX-VALUE NOT > 0
006200         MOVE 1 TO LN-RETURN-CD
006300         MOVE ZERO TO LN-LEVEL-OUT
006400         GO TO 100-EXIT.
006500 
006600     MOVE ZERO TO LN-RETURN-CD.
006700     COMPUTE WS-RATIO ROUNDED =
006800             LN-ACTUAL-VALUE / LN-MAX-VALUE.
006900     IF WS-RATIO > 1
007000         MOVE 1 TO LN-LEVEL-OUT
007100     ELSE
007200         MOVE WS-RATIO TO LN-LEVEL-OUT.
007300 100-EXIT.
007400     EXIT.
007500 
007600 999-END-LVLNORM.
007700     GOBACK.
