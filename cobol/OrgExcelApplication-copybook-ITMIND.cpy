000100******************************************************************
000200* COPYBOOK   ITMIND                                             *
000300* RECORD LAYOUT FOR THE ASSESSMENT-ITEM INDICATOR FILE           *
000400* (ONE RECORD PER ADLI/LETCI ITEM, SORTED BY CATEGORY, ITEM)     *
000500*                                                                *
000600* HISTORY                                                       *
000700*   03/14/89  RP   ORIGINAL LAYOUT FOR ORGSCORE                  *
000800*   11/09/93  TLO  ADDED CRITICALITY AND RISK FOR GAP ANALYSIS   *
000900*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD    *
001000******************************************************************
001100 01  ITEM-INDICATOR-REC.
001200     05  II-ORG-ID                   PIC X(08).
001300     05  II-CATEGORY-NO               PIC 9(01).
001400         88  II-CATEGORY-VALID         VALUE 1 THRU 7.
001500         88  II-CATEGORY-PROCESS       VALUE 1 THRU 6.
001600         88  II-CATEGORY-RESULTS       VALUE 7.
001700     05  II-ITEM-NO                   PIC 9(02).
001800     05  II-IND-1                     PIC 9V9(4).
001900     05  II-IND-2                     PIC 9V9(4).
002000     05  II-IND-3                     PIC 9V9(4).
002100     05  II-IND-4                     PIC 9V9(4).
002200     05  II-TARGET-SCORE              PIC 9(03)V99.
002300     05  II-CRITICALITY               PIC 9V99.
002400     05  II-RISK                      PIC 9V99.
002500     05  FILLER                       PIC X(02).
