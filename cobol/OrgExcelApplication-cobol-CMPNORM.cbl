000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CMPNORM.
000400 AUTHOR. R. PELLETIER.
000500 INSTALLATION. EXCELLENCE ASSESSMENT UNIT.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*          LETCI "COMPARISONS" NORMALIZATION HELPER.
001300*
001400*          COMPARES AN ACTUAL RESULTS MEASURE AGAINST A BENCHMARK
001500*          VALUE AND RETURNS A NORMALIZED COMPARISON INDICATOR IN
001600*          THE RANGE 0.0000 - 1.0000.  A RATIO OF 1.0 (AT
001700*          BENCHMARK) SCALES TO 0.5000.
001800*
001900*          CALLED BY LETCISCR WHEN RAW (UNNORMALIZED) LETCI DATA
002000*          IS SUPPLIED INSTEAD OF A PRE-NORMALIZED INDICATOR.
002100******************************************************************
002200* CHANGE LOG                                                     *
002300*   03/21/89  RP   ORIGINAL ROUTINE                               *
002400*   11/09/93  TLO  ZERO/NEGATIVE BENCHMARK NOW RETURNS NEUTRAL    *
002500*                  0.5000 INSTEAD OF ABENDING                    *
002600*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM    *
002700*   09/03/03  DWC  DROPPED TOP-OF-FORM MNEMONIC - THIS ROUTINE   *
002800*                  HAS NO PRINT FILE AND NEVER ADVANCED A       *
002900*                  REPORT ON IT                                   090303D2
003000*   09/17/03  DWC  DROPPED THE SPECIAL-NAMES CLASS CONDITION AND *
003100*                  UPSI-0 DEBUG SWITCH TOO - NEITHER WAS EVER   *
003200*                  TESTED ANYWHERE IN THIS ROUTINE                091703D4
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  WS-RATIO                 PIC S9(3)V9(6) COMP-3.
004700     05  WS-UPSIDE                PIC S9(3)V9(6) COMP-3.
004800     05  WS-COMPARISON-SIGNED     PIC S9(1)V9(4) COMP-3.
004900     05  FILLER                   PIC X(01).
005000 
005100 LINKAGE SECTION.
005200 01  COMPARISON-NORM-REC.
005300     05  CN-ACTUAL-VALUE          PIC S9(7)V99 COMP-3.
005400     05  CN-BENCHMARK-VALUE       PIC S9(7)V99 COMP-3.
005500     05  CN-COMPARISON-OUT        PIC 9V9(4).
005600     05  CN-RETURN-CD             PIC S9(4) COMP.
005700         88  CN-OK                  VALUE 0.
005800     05  FILLER                   PIC X(01).
005900 
006000 PROCEDURE DIVISION USING COMPARISON-NORM-REC.
006100 100-NORMALIZE-COMPARISON.
006200     MOVE ZERO TO CN-RETURN-CD.
006300     IF CN-BENCHMARK-VALUE NOT > 0
006400         MOVE 0.5 TO CN-COMPARISON-OUT
006500         GO TO 100-EXIT.
006600 
006700     COMPUTE WS-RATIO ROUNDED =
006800             CN-ACTUAL-VALUE / CN-BENCHMARK-VALUE.
006900 
007000     IF WS-RATIO < 1
007100         COMPUTE WS-COMPARISON-SIGNED ROUNDED =
007200                 0.5 * WS-RATIO
007300         GO TO 150-CLAMP-RESULT.
007400 
007500     COMPUTE WS-UPSIDE ROUNDED = (WS-RATIO - 1) / 2.
007600     IF WS-UPSIDE > 0.5
007700         MOVE 0.5 TO WS-UPSIDE.
007800     COMPUTE WS-COMPARISON-SIGNED ROUNDED = 0.5 + WS-UPSIDE.
007900 
008000 150-CLAMP-RESULT.
008100     IF WS-COMPARISON-SIGNED > 1
008200         MOVE 1 TO WS-COMPARISON-SIGNED.
008300     IF WS-COMPARISON-SIGNED < 0
008400         MOVE ZERO TO WS-COMPARISON-SIGNED.
008500     MOVE WS-COMPARISON-SIGNED TO CN-COMPARISON-OUT.
008600 100-EXIT.
008700     EXIT.
008800 
008900 999-END-CMPNORM.
009000     GOBACK.
