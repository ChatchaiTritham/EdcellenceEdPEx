000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LETCISCR.
000400 AUTHOR. R. PELLETIER.
000500 INSTALLATION. EXCELLENCE ASSESSMENT UNIT.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          LETCI RESULTS-ITEM SCORING ENGINE.  CATEGORY 7 IS
001400*          SCORED HERE FROM FOUR NORMALIZED INDICATORS - LEVELS,
001500*          TRENDS, COMPARISONS AND INTEGRATION - INTO A SINGLE
001600*          ITEM SCORE ON A 0-100 SCALE, WITH A PER-DIMENSION
001700*          CONTRIBUTION BREAKDOWN AND AN ITEM CONFIDENCE FIGURE.
001800*
001900*          WHEN CALLED WITH LC-MODE-NORMALIZE THIS ROUTINE FIRST
002000*          DERIVES THE LEVEL, TREND AND COMPARISON INDICATORS
002100*          FROM RAW RESULTS DATA BY CALLING LVLNORM, TRNDNORM
002200*          AND CMPNORM, THEN SCORES THE ITEM AS ABOVE.  ORGSCORE
002300*          ITSELF ALWAYS SUPPLIES PRE-NORMALIZED INDICATORS AND
002400*          CALLS IN LC-MODE-SCORE; THE NORMALIZE MODE IS CARRIED
002500*          FOR THE UPSTREAM DATA-COLLECTION RUNS THAT BUILD THE
002600*          ITEM-INDICATOR FILE FROM RAW MEASURES.
002700*
002800*          CALLED BY ORGSCORE PARAGRAPH 300-SCORE-ITEM FOR
002900*          EVERY ITEM-INDICATOR-REC IN CATEGORY 7.
003000******************************************************************
003100          INPUT/OUTPUT -  LINKAGE SECTION ONLY, NO FILES
003200******************************************************************
003300* CHANGE LOG                                                     *
003400*   03/14/89  RP   ORIGINAL ROUTINE                               *
003500*   11/09/93  TLO  ADDED PER-DIMENSION CONTRIBUTION BREAKDOWN     *
003600*   04/02/94  TLO  ADDED ITEM CONFIDENCE (1 - INDICATOR VARIANCE) *
003700*   02/11/96  TLO  ADDED LC-MODE-NORMALIZE - CALLS LVLNORM,       *
003800*                  TRNDNORM AND CMPNORM FOR THE DATA-COLLECTION   *
003900*                  FEEDER RUNS                                    *
004000*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM    *
004100*   04/15/02  RLV  WEIGHT VALIDATION TOLERANCE TIGHTENED TO       *
004200*                  0.000001 PER QUALITY COUNCIL REQUEST           041502RL
004300*   09/03/03  DWC  DROPPED TOP-OF-FORM MNEMONIC - THIS ROUTINE   *
004400*                  HAS NO PRINT FILE AND NEVER ADVANCED A       *
004500*                  REPORT ON IT                                   090303D2
004600*   09/17/03  DWC  DROPPED THE SPECIAL-NAMES CLASS CONDITION AND *
004700*                  UPSI-0 DEBUG SWITCH TOO - NEITHER WAS EVER   *
004800*                  TESTED ANYWHERE IN THIS ROUTINE                091703D4
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 
005500 INPUT-OUTPUT SECTION.
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 
006000 WORKING-STORAGE SECTION.
006100 01  LETCI-DEFAULT-WEIGHTS.
006200     05  DW-LEVELS                PIC 9V9(6) VALUE 0.350000.
006300     05  DW-TRENDS                PIC 9V9(6) VALUE 0.250000.
006400     05  DW-COMPARISONS           PIC 9V9(6) VALUE 0.250000.
006500     05  DW-INTEGRATION           PIC 9V9(6) VALUE 0.150000.
006600     05  FILLER                   PIC X(01).
006700 
006800 01  LETCI-WEIGHTS-GROUP.
006900     05  WT-LEVELS                PIC 9V9(6).
007000     05  WT-TRENDS                PIC 9V9(6).
007100     05  WT-COMPARISONS           PIC 9V9(6).
007200     05  WT-INTEGRATION           PIC 9V9(6).
007300     05  FILLER                   PIC X(01).
007400 01  LETCI-WEIGHTS-TABLE REDEFINES LETCI-WEIGHTS-GROUP.
007500     05  WT-DIMENSION OCCURS 4 TIMES
007600                      PIC 9V9(6).
007700 
007800 01  LETCI-INDICATORS-GROUP.
007900     05  IN-LEVELS                PIC 9V9(4).
008000     05  IN-TRENDS                PIC 9V9(4).
008100     05  IN-COMPARISONS           PIC 9V9(4).
008200     05  IN-INTEGRATION           PIC 9V9(4).
008300     05  FILLER                   PIC X(01).
008400 01  LETCI-INDICATORS-TABLE REDEFINES LETCI-INDICATORS-GROUP.
008500     05  IN-DIMENSION OCCURS 4 TIMES
008600                      PIC 9V9(4).
008700 
008800 01  LETCI-CONTRIBS-GROUP.
008900     05  CB-LEVELS                PIC 9(03)V99.
009000     05  CB-TRENDS                PIC 9(03)V99.
009100     05  CB-COMPARISONS           PIC 9(03)V99.
009200     05  CB-INTEGRATION           PIC 9(03)V99.
009300     05  FILLER                   PIC X(01).
009400 01  LETCI-CONTRIBS-TABLE REDEFINES LETCI-CONTRIBS-GROUP.
009500     05  CB-DIMENSION OCCURS 4 TIMES
009600                      PIC 9(03)V99.
009700 
009800 01  MISC-FIELDS.
009900     05  WS-SUB                   PIC 9(01) COMP.
010000     05  WS-WEIGHT-SUM            PIC 9V9(6) COMP-3.
010100     05  WS-TOLERANCE             PIC 9V9(6) COMP-3
010200                                   VALUE 0.000001.
010300     05  WS-WEIGHT-LOW            PIC 9V9(6) COMP-3.
010400     05  WS-WEIGHT-HIGH           PIC 9V9(6) COMP-3.
010500     05  WS-RAW-SCORE             PIC 9(03)V9(06) COMP-3.
010600     05  WS-MEAN-IND              PIC 9V9(06) COMP-3.
010700     05  WS-SUM-IND               PIC 9V9(06) COMP-3.
010800     05  WS-SUM-SQ-DEV            PIC 9V9(06) COMP-3.
010900     05  WS-DEVIATION             PIC S9V9(06) COMP-3.
011000     05  WS-VARIANCE              PIC 9V9(06) COMP-3.
011100     05  FILLER                   PIC X(01).
011200 
011300** LINKAGE AREAS FOR THE THREE NORMALIZATION HELPERS
011400 01  WS-LEVEL-NORM-REC.
011500     05  WS-LN-ACTUAL             PIC S9(7)V99 COMP-3.
011600     05  WS-LN-MAX                PIC S9(7)V99 COMP-3.
011700     05  WS-LN-TARGET             PIC S9(7)V99 COMP-3.
011800     05  WS-LN-LEVEL-OUT          PIC 9V9(4).
011900     05  WS-LN-RETURN-CD          PIC S9(4) COMP.
012000     05  FILLER                   PIC X(01).
012100 
012200 01  WS-TREND-NORM-REC.
012300     05  WS-TN-SERIES-COUNT       PIC 9(02) COMP.
012400     05  WS-TN-PERIODS            PIC 9(02) COMP.
012500     05  WS-TN-SERIES-VALUES OCCURS 12 TIMES
012600                             PIC S9(7)V99 COMP-3.
012700     05  WS-TN-TREND-OUT          PIC 9V9(4).
012800     05  WS-TN-RETURN-CD          PIC S9(4) COMP.
012900     05  FILLER                   PIC X(01).
013000 
013100 01  WS-COMPARISON-NORM-REC.
013200     05  WS-CN-ACTUAL             PIC S9(7)V99 COMP-3.
013300     05  WS-CN-BENCHMARK          PIC S9(7)V99 COMP-3.
013400     05  WS-CN-COMPARISON-OUT     PIC 9V9(4).
013500     05  WS-CN-RETURN-CD          PIC S9(4) COMP.
013600     05  FILLER                   PIC X(01).
013700 
013800 LINKAGE SECTION.
013900 01  LETCI-PARM-REC.
014000     05  LC-FUNCTION              PIC X(01).
014100         88  LC-MODE-SCORE          VALUE "S".
014200         88  LC-MODE-NORMALIZE      VALUE "N".
014300     05  LC-IND-1                 PIC 9V9(4).
014400     05  LC-IND-2                 PIC 9V9(4).
014500     05  LC-IND-3                 PIC 9V9(4).
014600     05  LC-IND-4                 PIC 9V9(4).
014700     05  LC-RAW-ACTUAL-LEVEL      PIC S9(7)V99 COMP-3.
014800     05  LC-RAW-MAX-VALUE         PIC S9(7)V99 COMP-3.
014900     05  LC-RAW-SERIES-COUNT      PIC 9(02) COMP.
015000     05  LC-RAW-PERIODS           PIC 9(02) COMP.
015100     05  LC-RAW-SERIES-VALUES OCCURS 12 TIMES
015200                              PIC S9(7)V99 COMP-3.
015300     05  LC-RAW-BENCHMARK         PIC S9(7)V99 COMP-3.
015400     05  LC-ITEM-SCORE             PIC 9(03)V99.
015500     05  LC-CONTRIB-1              PIC 9(03)V99.
015600     05  LC-CONTRIB-2              PIC 9(03)V99.
015700     05  LC-CONTRIB-3              PIC 9(03)V99.
015800     05  LC-CONTRIB-4              PIC 9(03)V99.
015900     05  LC-CONFIDENCE             PIC 9V9(03).
016000     05  LC-RETURN-CD              PIC S9(4) COMP.
016100         88  LC-OK                   VALUE 0.
016200         88  LC-CONFIG-ERROR         VALUE 1.
016300     05  FILLER                   PIC X(01).
016400 
016500 PROCEDURE DIVISION USING LETCI-PARM-REC.
016600 000-LETCI-MAINLINE.
016700     MOVE ZERO TO LC-RETURN-CD.
016800     IF LC-MODE-NORMALIZE
016900         PERFORM 150-NORMALIZE-RAW THRU 150-EXIT.
017000 
017100     MOVE DW-LEVELS      TO WT-LEVELS.
017200     MOVE DW-TRENDS      TO WT-TRENDS.
017300     MOVE DW-COMPARISONS TO WT-COMPARISONS.
017400     MOVE DW-INTEGRATION TO WT-INTEGRATION.
017500 
017600     MOVE LC-IND-1 TO IN-LEVELS.
017700     MOVE LC-IND-2 TO IN-TRENDS.
017800     MOVE LC-IND-3 TO IN-COMPARISONS.
017900     MOVE LC-IND-4 TO IN-INTEGRATION.
018000 
018100     PERFORM 100-VALIDATE-WEIGHTS THRU 100-EXIT.
018200     IF LC-CONFIG-ERROR
018300         INITIALIZE LETCI-CONTRIBS-GROUP
018400         MOVE ZERO TO LC-ITEM-SCORE, LC-CONFIDENCE
018500         GO TO 999-END-LETCISCR.
018600 
018700     PERFORM 200-COMPUTE-SCORE THRU 200-EXIT.
018800     PERFORM 300-COMPUTE-CONFIDENCE THRU 300-EXIT.
018900 000-EXIT.
019000     EXIT.
019100 
019200 100-VALIDATE-WEIGHTS.
019300******** WEIGHTS MUST EACH LIE IN 0..1 AND SUM TO 1.0, WITHIN
019400******** THE QUALITY COUNCIL'S TOLERANCE OF 0.000001.
019500     MOVE ZERO TO WS-WEIGHT-SUM.
019600     PERFORM 120-SUM-ONE-WEIGHT THRU 120-EXIT
019700             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
019800 
019900     COMPUTE WS-WEIGHT-LOW  = 1 - WS-TOLERANCE.
020000     COMPUTE WS-WEIGHT-HIGH = 1 + WS-TOLERANCE.
020100 
020200     IF LC-CONFIG-ERROR
020300         GO TO 100-EXIT.
020400 
020500     IF WS-WEIGHT-SUM < WS-WEIGHT-LOW
020600         MOVE 1 TO LC-RETURN-CD
020700         GO TO 100-EXIT.
020800     IF WS-WEIGHT-SUM > WS-WEIGHT-HIGH
020900         MOVE 1 TO LC-RETURN-CD.
021000 100-EXIT.
021100     EXIT.
021200 
021300 120-SUM-ONE-WEIGHT.
021400     IF WT-DIMENSION(WS-SUB) < 0 OR WT-DIMENSION(WS-SUB) > 1
021500         MOVE 1 TO LC-RETURN-CD
021600         GO TO 120-EXIT.
021700     ADD WT-DIMENSION(WS-SUB) TO WS-WEIGHT-SUM.
021800 120-EXIT.
021900     EXIT.
022000 
022100 150-NORMALIZE-RAW.
022200******** DERIVE LC-IND-1 (LEVEL), LC-IND-2 (TREND) AND LC-IND-3
022300******** (COMPARISON) FROM RAW RESULTS DATA.  LC-IND-4
022400******** (INTEGRATION) IS SUPPLIED DIRECTLY BY THE CALLER.
022500     MOVE LC-RAW-ACTUAL-LEVEL TO WS-LN-ACTUAL.
022600     MOVE LC-RAW-MAX-VALUE    TO WS-LN-MAX.
022700     MOVE ZERO                TO WS-LN-TARGET.
022800     CALL "LVLNORM" USING WS-LEVEL-NORM-REC.
022900     MOVE WS-LN-LEVEL-OUT TO LC-IND-1.
023000 
023100     MOVE LC-RAW-SERIES-COUNT TO WS-TN-SERIES-COUNT.
023200     MOVE LC-RAW-PERIODS      TO WS-TN-PERIODS.
023300     MOVE LC-RAW-SERIES-VALUES(1) TO WS-TN-SERIES-VALUES(1).
023400     PERFORM 160-COPY-SERIES THRU 160-EXIT
023500             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12.
023600     CALL "TRNDNORM" USING WS-TREND-NORM-REC.
023700     MOVE WS-TN-TREND-OUT TO LC-IND-2.
023800 
023900     MOVE LC-RAW-ACTUAL-LEVEL TO WS-CN-ACTUAL.
024000     MOVE LC-RAW-BENCHMARK    TO WS-CN-BENCHMARK.
024100     CALL "CMPNORM" USING WS-COMPARISON-NORM-REC.
024200     MOVE WS-CN-COMPARISON-OUT TO LC-IND-3.
024300 150-EXIT.
024400     EXIT.
024500 
024600 160-COPY-SERIES.
024700     MOVE LC-RAW-SERIES-VALUES(WS-SUB) TO
024800          WS-TN-SERIES-VALUES(WS-SUB).
024900 160-EXIT.
025000     EXIT.
025100 
025200 200-COMPUTE-SCORE.
025300******** CONTRIBUTION OF DIMENSION D = 100 * WEIGHT(D) * IND(D),
025400******** ROUNDED TO 2 DECIMAL PLACES.  THE ITEM SCORE IS THE
025500******** UNROUNDED COMPOSITE, ROUNDED ONCE AT THE END.
025600     MOVE ZERO TO WS-RAW-SCORE.
025700     PERFORM 220-ONE-CONTRIBUTION THRU 220-EXIT
025800             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
025900 
026000     IF WS-RAW-SCORE > 100
026100         MOVE 100 TO LC-ITEM-SCORE
026200     ELSE
026300         COMPUTE LC-ITEM-SCORE ROUNDED = WS-RAW-SCORE.
026400 200-EXIT.
026500     EXIT.
026600 
026700 220-ONE-CONTRIBUTION.
026800     COMPUTE CB-DIMENSION(WS-SUB) ROUNDED =
026900             100 * WT-DIMENSION(WS-SUB) * IN-DIMENSION(WS-SUB).
027000     COMPUTE WS-RAW-SCORE ROUNDED =
027100             WS-RAW-SCORE +
027200             (100 * WT-DIMENSION(WS-SUB) * IN-DIMENSION(WS-SUB)).
027300 220-EXIT.
027400     EXIT.
027500 
027600 300-COMPUTE-CONFIDENCE.
027700******** CONFIDENCE = 1 - MIN(POPULATION VARIANCE OF THE FOUR
027800******** INDICATORS, 1.0).  VARIANCE DIVIDES BY N, NOT N-1.
027900     MOVE ZERO TO WS-SUM-IND.
028000     PERFORM 320-SUM-ONE-IND THRU 320-EXIT
028100             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
028200     COMPUTE WS-MEAN-IND ROUNDED = WS-SUM-IND / 4.
028300 
028400     MOVE ZERO TO WS-SUM-SQ-DEV.
028500     PERFORM 340-SUM-SQ-DEV THRU 340-EXIT
028600             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
028700     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ-DEV / 4.
028800 
028900     IF WS-VARIANCE > 1
029000         COMPUTE LC-CONFIDENCE ROUNDED = 1 - 1
029100     ELSE
029200         COMPUTE LC-CONFIDENCE ROUNDED = 1 - WS-VARIANCE.
029300 300-EXIT.
029400     EXIT.
029500 
029600 320-SUM-ONE-IND.
029700     ADD IN-DIMENSION(WS-SUB) TO WS-SUM-IND.
029800 320-EXIT.
029900     EXIT.
030000 
030100 340-SUM-SQ-DEV.
030200     COMPUTE WS-DEVIATION = IN-DIMENSION(WS-SUB) - WS-MEAN-IND.
030300     COMPUTE WS-SUM-SQ-DEV ROUNDED =
030400             WS-SUM-SQ-DEV + (WS-DEVIATION * WS-DEVIATION).
030500 340-EXIT.
030600     EXIT.
030700 
030800 999-END-LETCISCR.
030900     MOVE CB-LEVELS      TO LC-CONTRIB-1.
031000     MOVE CB-TRENDS      TO LC-CONTRIB-2.
031100     MOVE CB-COMPARISONS TO LC-CONTRIB-3.
031200     MOVE CB-INTEGRATION TO LC-CONTRIB-4.
031300     GOBACK.
