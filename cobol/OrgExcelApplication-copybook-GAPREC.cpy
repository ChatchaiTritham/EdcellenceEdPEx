000100******************************************************************
000200* COPYBOOK   GAPREC                                             *
000300* RECORD LAYOUT FOR THE GAP-ANALYSIS REPORT LINE AND FOR THE    *
000400* IN-MEMORY GAP TABLE ORGSCORE SORTS BY DESCENDING PRIORITY     *
000500* BEFORE PRINTING THE REPORT                                    *
000600*                                                                *
000700* HISTORY                                                       *
000800*   03/14/89  RP   ORIGINAL GAP-REC LAYOUT                       *
000900*   11/09/93  TLO  ADDED CRITICALITY, RISK, PRIORITY AND STATUS  *
001000*   05/17/97  MV   RAISED GAP TABLE FROM 150 TO 200 ITEMS        *
001100******************************************************************
001200 01  GAP-REC.
001300     05  GR-CATEGORY-NO               PIC 9(01).
001400     05  GR-ITEM-NO                   PIC 9(02).
001500     05  GR-CURRENT-SCORE             PIC 9(03)V99.
001600     05  GR-TARGET-SCORE              PIC 9(03)V99.
001700     05  GR-GAP                       PIC 9(03)V99.
001800     05  GR-CRITICALITY               PIC 9V99.
001900     05  GR-RISK                      PIC 9V99.
002000     05  GR-PRIORITY                  PIC 9(03)V9(04).
002100     05  GR-STATUS                    PIC X(08).
002200         88  GR-STATUS-CRITICAL        VALUE "CRITICAL".
002300         88  GR-STATUS-MONITOR         VALUE "MONITOR ".
002400         88  GR-STATUS-ON-TRACK        VALUE "ON TRACK".
002500     05  FILLER                       PIC X(04).
002600 
002700******************************************************************
002800* IN-MEMORY GAP TABLE - ONE ENTRY PER ITEM SCORED THIS RUN        *
002900* BOUNDED AT 200 ITEMS (SEE GAP-TABLE-FULL-SW BELOW)              *
003000******************************************************************
003100 01  GAP-TABLE.
003200     05  GAP-TABLE-ENTRY OCCURS 200 TIMES
003300                         INDEXED BY GAP-IDX, GAP-NEXT-IDX.
003400         10  GT-CATEGORY-NO            PIC 9(01).
003500         10  GT-ITEM-NO                PIC 9(02).
003600         10  GT-CURRENT-SCORE          PIC 9(03)V99.
003700         10  GT-TARGET-SCORE           PIC 9(03)V99.
003800         10  GT-GAP                    PIC 9(03)V99.
003900         10  GT-CRITICALITY            PIC 9V99.
004000         10  GT-RISK                   PIC 9V99.
004100         10  GT-PRIORITY               PIC 9(03)V9(04).
004200         10  GT-STATUS                 PIC X(08).
004300     05  FILLER                       PIC X(04).
004400 
004500 77  GAP-TABLE-COUNT                  PIC 9(03) COMP VALUE ZERO.
004600 77  GAP-TABLE-MAX                    PIC 9(03) COMP VALUE 200.
004700 01  GAP-TABLE-SWITCHES.
004800     05  GAP-TABLE-FULL-SW            PIC X(01) VALUE "N".
004900         88  GAP-TABLE-IS-FULL          VALUE "Y".
005000     05  FILLER                       PIC X(01).
