000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRNDNORM.
000400 AUTHOR. R. PELLETIER.
000500 INSTALLATION. EXCELLENCE ASSESSMENT UNIT.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*          LETCI "TRENDS" NORMALIZATION HELPER.
001300*
001400*          FITS AN ORDINARY LEAST-SQUARES STRAIGHT LINE OVER THE
001500*          LAST N VALUES OF A HISTORICAL SERIES (MOST RECENT
001600*          VALUE LAST) AND SCALES THE SLOPE INTO A NORMALIZED
001700*          TREND INDICATOR IN THE RANGE 0.0000 - 1.0000, WHERE
001800*          0.5000 IS FLAT, 1.0000 IS STRONG POSITIVE AND 0.0000
001900*          IS STRONG NEGATIVE.
002000*
002100*          CALLED BY LETCISCR WHEN RAW (UNNORMALIZED) LETCI DATA
002200*          IS SUPPLIED INSTEAD OF A PRE-NORMALIZED INDICATOR.
002300******************************************************************
002400* CHANGE LOG                                                     *
002500*   03/21/89  RP   ORIGINAL ROUTINE                               *
002600*   11/09/93  TLO  WINDOW SIZE MADE CALLER-SUPPLIED, DEFAULT 3    *
002700*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM    *
002800*   04/15/02  RLV  PIN MAX-EXPECTED-SLOPE TEST TO AVOID DIVIDE BY *
002900*                  ZERO ON A FLAT-ZERO SERIES                     041502RL
003000*   09/03/03  DWC  DROPPED TOP-OF-FORM MNEMONIC - THIS ROUTINE   *
003100*                  HAS NO PRINT FILE AND NEVER ADVANCED A       *
003200*                  REPORT ON IT                                   090303D2
003300*   09/17/03  DWC  DROPPED THE SPECIAL-NAMES CLASS CONDITION AND *
003400*                  UPSI-0 DEBUG SWITCH TOO - NEITHER WAS EVER   *
003500*                  TESTED ANYWHERE IN THIS ROUTINE                091703D4
003600*   10/02/03  DWC  ZERO-PERIODS CALL WAS FALLING BACK TO THE    *
003700*                  WHOLE SERIES INSTEAD OF THE 3-PERIOD DEFAULT *
003800*                  THE 11/09/93 ENTRY ABOVE PROMISED - WS-N NOW *
003900*                  DEFAULTS TO 3, STILL CLAMPED TO THE SERIES   *
004000*                  COUNT ON A SHORT SERIES                        100203D5
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 
004700 INPUT-OUTPUT SECTION.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-SUB                   PIC 9(02) COMP.
005500     05  WS-N                     PIC 9(02) COMP.
005600     05  WS-FIRST-SUB             PIC 9(02) COMP.
005700     05  WS-MEAN-X                PIC S9(3)V9(6) COMP-3.
005800     05  WS-MEAN-Y                PIC S9(7)V9(6) COMP-3.
005900     05  WS-NUMERATOR             PIC S9(9)V9(6) COMP-3.
006000     05  WS-DENOMINATOR           PIC S9(9)V9(6) COMP-3.
006100     05  WS-DEV-X                 PIC S9(3)V9(6) COMP-3.
006200     05  WS-DEV-Y                 PIC S9(7)V9(6) COMP-3.
006300     05  WS-SLOPE                 PIC S9(7)V9(6) COMP-3.
006400     05  WS-MAX-EXPECTED-SLOPE    PIC S9(7)V9(6) COMP-3.
006500     05  WS-NORMALIZED-SLOPE      PIC S9(3)V9(6) COMP-3.
006600     05  WS-TREND-SIGNED          PIC S9(1)V9(4) COMP-3.
006700     05  FILLER                   PIC X(01).
006800 
006900 LINKAGE SECTION.
007000 01  TREND-NORM-REC.
007100     05  TN-SERIES-COUNT          PIC 9(02) COMP.
007200     05  TN-PERIODS               PIC 9(02) COMP.
007300     05  TN-SERIES-VALUES OCCURS 12 TIMES
007400                             PIC S9(7)V99 COMP-3.
007500     05  TN-TREND-OUT             PIC 9V9(4).
007600     05  TN-RETURN-CD             PIC S9(4) COMP.
007700         88  TN-OK                  VALUE 0.
007800     05  FILLER                   PIC X(01).
007900 
008000 PROCEDURE DIVISION USING TREND-NORM-REC.
008100 100-NORMALIZE-TREND.
008200     MOVE ZERO TO TN-RETURN-CD.
008300     IF TN-SERIES-COUNT < 2
008400         MOVE 0.5 TO TN-TREND-OUT
008500         GO TO 100-EXIT.
008600 
008700     IF TN-PERIODS = ZERO
008800         MOVE 3 TO WS-N
008900     ELSE
009000         MOVE TN-PERIODS TO WS-N.
009100     IF WS-N > TN-SERIES-COUNT
009200         MOVE TN-SERIES-COUNT TO WS-N.
009300 
009400     COMPUTE WS-FIRST-SUB = TN-SERIES-COUNT - WS-N + 1.
009500 
009600     PERFORM 200-SUM-Y THRU 200-EXIT
009700             VARYING WS-SUB FROM WS-FIRST-SUB BY 1
009800             UNTIL WS-SUB > TN-SERIES-COUNT.
009900     COMPUTE WS-MEAN-X = (WS-N - 1) / 2.
010000     COMPUTE WS-MEAN-Y ROUNDED = WS-MEAN-Y / WS-N.
010100 
010200     MOVE ZERO TO WS-NUMERATOR.
010300     MOVE ZERO TO WS-DENOMINATOR.
010400     PERFORM 250-SUM-CROSS-PRODUCTS THRU 250-EXIT
010500             VARYING WS-SUB FROM WS-FIRST-SUB BY 1
010600             UNTIL WS-SUB > TN-SERIES-COUNT.
010700 
010800     IF WS-DENOMINATOR = ZERO
010900         MOVE ZERO TO WS-SLOPE
011000     ELSE
011100         COMPUTE WS-SLOPE ROUNDED =
011200                 WS-NUMERATOR / WS-DENOMINATOR.
011300 
011400     PERFORM 300-SCALE-SLOPE THRU 300-EXIT.
011500 100-EXIT.
011600     EXIT.
011700 
011800 200-SUM-Y.
011900******** MEAN OF X = 0,1,...,N-1 AND MEAN OF THE WINDOWED Y'S
012000     IF WS-SUB = WS-FIRST-SUB
012100         MOVE ZERO TO WS-MEAN-Y.
012200     ADD TN-SERIES-VALUES(WS-SUB) TO WS-MEAN-Y.
012300 200-EXIT.
012400     EXIT.
012500 
012600 250-SUM-CROSS-PRODUCTS.
012700     COMPUTE WS-DEV-X =
012800             (WS-SUB - WS-FIRST-SUB) - WS-MEAN-X.
012900     COMPUTE WS-DEV-Y =
013000             TN-SERIES-VALUES(WS-SUB) - WS-MEAN-Y.
013100     COMPUTE WS-NUMERATOR ROUNDED =
013200             WS-NUMERATOR + (WS-DEV-X * WS-DEV-Y).
013300     COMPUTE WS-DENOMINATOR ROUNDED =
013400             WS-DENOMINATOR + (WS-DEV-X * WS-DEV-X).
013500 250-EXIT.
013600     EXIT.
013700 
013800 300-SCALE-SLOPE.
013900     COMPUTE WS-MAX-EXPECTED-SLOPE ROUNDED = WS-MEAN-Y * 0.1.
014000     IF WS-MAX-EXPECTED-SLOPE NOT > 0
014100         MOVE ZERO TO WS-NORMALIZED-SLOPE
014200     ELSE
014300         COMPUTE WS-NORMALIZED-SLOPE ROUNDED =
014400                 WS-SLOPE / WS-MAX-EXPECTED-SLOPE.
014500 
014600     COMPUTE WS-TREND-SIGNED ROUNDED =
014700             0.5 + (WS-NORMALIZED-SLOPE / 2).
014800     IF WS-TREND-SIGNED > 1
014900         MOVE 1 TO WS-TREND-SIGNED.
015000     IF WS-TREND-SIGNED < 0
015100         MOVE ZERO TO WS-TREND-SIGNED.
015200     MOVE WS-TREND-SIGNED TO TN-TREND-OUT.
015300 300-EXIT.
015400     EXIT.
015500 
015600 999-END-TRNDNORM.
015700     GOBACK.
