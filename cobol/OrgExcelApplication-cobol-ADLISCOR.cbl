000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADLISCOR.
000400 AUTHOR. R. PELLETIER.
000500 INSTALLATION. EXCELLENCE ASSESSMENT UNIT.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          ADLI PROCESS-ITEM SCORING ENGINE.  CATEGORIES 1
001400*          THROUGH 6 ARE SCORED HERE FROM FOUR NORMALIZED
001500*          INDICATORS - APPROACH, DEPLOYMENT, LEARNING AND
001600*          INTEGRATION - INTO A SINGLE ITEM SCORE ON A 0-100
001700*          SCALE, WITH A PER-DIMENSION CONTRIBUTION BREAKDOWN
001800*          AND AN ITEM CONFIDENCE FIGURE.
001900*
002000*          CALLED BY ORGSCORE PARAGRAPH 300-SCORE-ITEM FOR
002100*          EVERY ITEM-INDICATOR-REC IN CATEGORIES 1-6.
002200******************************************************************
002300          INPUT/OUTPUT -  LINKAGE SECTION ONLY, NO FILES
002400******************************************************************
002500* CHANGE LOG                                                     *
002600*   03/14/89  RP   ORIGINAL ROUTINE                               *
002700*   11/09/93  TLO  ADDED PER-DIMENSION CONTRIBUTION BREAKDOWN     *
002800*   04/02/94  TLO  ADDED ITEM CONFIDENCE (1 - INDICATOR VARIANCE) *
002900*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM    *
003000*   04/15/02  RLV  WEIGHT VALIDATION TOLERANCE TIGHTENED TO       *
003100*                  0.000001 PER QUALITY COUNCIL REQUEST           041502RL
003200*   09/03/03  DWC  DROPPED TOP-OF-FORM MNEMONIC - THIS ROUTINE   *
003300*                  HAS NO PRINT FILE AND NEVER ADVANCED A       *
003400*                  REPORT ON IT                                   090303D2
003500*   09/17/03  DWC  DROPPED THE SPECIAL-NAMES CLASS CONDITION AND *
003600*                  UPSI-0 DEBUG SWITCH TOO - NEITHER WAS EVER   *
003700*                  TESTED ANYWHERE IN THIS ROUTINE                091703D4
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 01  ADLI-DEFAULT-WEIGHTS.
005100     05  DW-APPROACH              PIC 9V9(6) VALUE 0.300000.
005200     05  DW-DEPLOYMENT            PIC 9V9(6) VALUE 0.300000.
005300     05  DW-LEARNING              PIC 9V9(6) VALUE 0.200000.
005400     05  DW-INTEGRATION           PIC 9V9(6) VALUE 0.200000.
005500     05  FILLER                   PIC X(01).
005600 
005700 01  ADLI-WEIGHTS-GROUP.
005800     05  WT-APPROACH              PIC 9V9(6).
005900     05  WT-DEPLOYMENT            PIC 9V9(6).
006000     05  WT-LEARNING              PIC 9V9(6).
006100     05  WT-INTEGRATION           PIC 9V9(6).
006200     05  FILLER                   PIC X(01).
006300 01  ADLI-WEIGHTS-TABLE REDEFINES ADLI-WEIGHTS-GROUP.
006400     05  WT-DIMENSION OCCURS 4 TIMES
006500                      PIC 9V9(6).
006600 
006700 01  ADLI-INDICATORS-GROUP.
006800     05  IN-APPROACH              PIC 9V9(4).
006900     05  IN-DEPLOYMENT            PIC 9V9(4).
007000     05  IN-LEARNING              PIC 9V9(4).
007100     05  IN-INTEGRATION           PIC 9V9(4).
007200     05  FILLER                   PIC X(01).
007300 01  ADLI-INDICATORS-TABLE REDEFINES ADLI-INDICATORS-GROUP.
007400     05  IN-DIMENSION OCCURS 4 TIMES
007500                      PIC 9V9(4).
007600 
007700 01  ADLI-CONTRIBS-GROUP.
007800     05  CB-APPROACH              PIC 9(03)V99.
007900     05  CB-DEPLOYMENT            PIC 9(03)V99.
008000     05  CB-LEARNING              PIC 9(03)V99.
008100     05  CB-INTEGRATION           PIC 9(03)V99.
008200     05  FILLER                   PIC X(01).
008300 01  ADLI-CONTRIBS-TABLE REDEFINES ADLI-CONTRIBS-GROUP.
008400     05  CB-DIMENSION OCCURS 4 TIMES
008500                      PIC 9(03)V99.
008600 
008700 01  MISC-FIELDS.
008800     05  WS-SUB                   PIC 9(01) COMP.
008900     05  WS-WEIGHT-SUM            PIC 9V9(6) COMP-3.
009000     05  WS-TOLERANCE             PIC 9V9(6) COMP-3
009100                                   VALUE 0.000001.
009200     05  WS-WEIGHT-LOW            PIC 9V9(6) COMP-3.
009300     05  WS-WEIGHT-HIGH           PIC 9V9(6) COMP-3.
009400     05  WS-RAW-SCORE             PIC 9(03)V9(06) COMP-3.
009500     05  WS-MEAN-IND              PIC 9V9(06) COMP-3.
009600     05  WS-SUM-IND               PIC 9V9(06) COMP-3.
009700     05  WS-SUM-SQ-DEV            PIC 9V9(06) COMP-3.
009800     05  WS-DEVIATION             PIC S9V9(06) COMP-3.
009900     05  WS-VARIANCE              PIC 9V9(06) COMP-3.
010000     05  FILLER                   PIC X(01).
010100 
010200 LINKAGE SECTION.
010300 01  ADLI-PARM-REC.
010400     05  AD-IND-1                 PIC 9V9(4).
010500     05  AD-IND-2                 PIC 9V9(4).
010600     05  AD-IND-3                 PIC 9V9(4).
010700     05  AD-IND-4                 PIC 9V9(4).
010800     05  AD-ITEM-SCORE             PIC 9(03)V99.
010900     05  AD-CONTRIB-1              PIC 9(03)V99.
011000     05  AD-CONTRIB-2              PIC 9(03)V99.
011100     05  AD-CONTRIB-3              PIC 9(03)V99.
011200     05  AD-CONTRIB-4              PIC 9(03)V99.
011300     05  AD-CONFIDENCE             PIC 9V9(03).
011400     05  AD-RETURN-CD              PIC S9(4) COMP.
011500         88  AD-OK                   VALUE 0.
011600         88  AD-CONFIG-ERROR         VALUE 1.
011700     05  FILLER                   PIC X(01).
011800 
011900 PROCEDURE DIVISION USING ADLI-PARM-REC.
012000 000-ADLI-MAINLINE.
012100     MOVE ZERO TO AD-RETURN-CD.
012200     MOVE DW-APPROACH    TO WT-APPROACH.
012300     MOVE DW-DEPLOYMENT  TO WT-DEPLOYMENT.
012400     MOVE DW-LEARNING    TO WT-LEARNING.
012500     MOVE DW-INTEGRATION TO WT-INTEGRATION.
012600 
012700     MOVE AD-IND-1 TO IN-APPROACH.
012800     MOVE AD-IND-2 TO IN-DEPLOYMENT.
012900     MOVE AD-IND-3 TO IN-LEARNING.
013000     MOVE AD-IND-4 TO IN-INTEGRATION.
013100 
013200     PERFORM 100-VALIDATE-WEIGHTS THRU 100-EXIT.
013300     IF AD-CONFIG-ERROR
013400         INITIALIZE ADLI-CONTRIBS-GROUP
013500         MOVE ZERO TO AD-ITEM-SCORE, AD-CONFIDENCE
013600         GO TO 999-END-ADLISCOR.
013700 
013800     PERFORM 200-COMPUTE-SCORE THRU 200-EXIT.
013900     PERFORM 300-COMPUTE-CONFIDENCE THRU 300-EXIT.
014000 000-EXIT.
014100     EXIT.
014200 
014300 100-VALIDATE-WEIGHTS.
014400******** WEIGHTS MUST EACH LIE IN 0..1 AND SUM TO 1.0, WITHIN
014500******** THE QUALITY COUNCIL'S TOLERANCE OF 0.000001.
014600     MOVE ZERO TO WS-WEIGHT-SUM.
014700     PERFORM 120-SUM-ONE-WEIGHT THRU 120-EXIT
014800             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
014900 
015000     COMPUTE WS-WEIGHT-LOW  = 1 - WS-TOLERANCE.
015100     COMPUTE WS-WEIGHT-HIGH = 1 + WS-TOLERANCE.
015200 
015300     IF AD-CONFIG-ERROR
015400         GO TO 100-EXIT.
015500 
015600     IF WS-WEIGHT-SUM < WS-WEIGHT-LOW
015700         MOVE 1 TO AD-RETURN-CD
015800         GO TO 100-EXIT.
015900     IF WS-WEIGHT-SUM > WS-WEIGHT-HIGH
016000         MOVE 1 TO AD-RETURN-CD.
016100 100-EXIT.
016200     EXIT.
016300 
016400 120-SUM-ONE-WEIGHT.
016500     IF WT-DIMENSION(WS-SUB) < 0 OR WT-DIMENSION(WS-SUB) > 1
016600         MOVE 1 TO AD-RETURN-CD
016700         GO TO 120-EXIT.
016800     ADD WT-DIMENSION(WS-SUB) TO WS-WEIGHT-SUM.
016900 120-EXIT.
017000     EXIT.
017100 
017200 200-COMPUTE-SCORE.
017300******** CONTRIBUTION OF DIMENSION D = 100 * WEIGHT(D) * IND(D),
017400******** ROUNDED TO 2 DECIMAL PLACES.  THE ITEM SCORE IS THE
017500******** UNROUNDED COMPOSITE, ROUNDED ONCE AT THE END.
017600     MOVE ZERO TO WS-RAW-SCORE.
017700     PERFORM 220-ONE-CONTRIBUTION THRU 220-EXIT
017800             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
017900 
018000     IF WS-RAW-SCORE > 100
018100         MOVE 100 TO AD-ITEM-SCORE
018200     ELSE
018300         COMPUTE AD-ITEM-SCORE ROUNDED = WS-RAW-SCORE.
018400 200-EXIT.
018500     EXIT.
018600 
018700 220-ONE-CONTRIBUTION.
018800     COMPUTE CB-DIMENSION(WS-SUB) ROUNDED =
018900             100 * WT-DIMENSION(WS-SUB) * IN-DIMENSION(WS-SUB).
019000     COMPUTE WS-RAW-SCORE ROUNDED =
019100             WS-RAW-SCORE +
019200             (100 * WT-DIMENSION(WS-SUB) * IN-DIMENSION(WS-SUB)).
019300 220-EXIT.
019400     EXIT.
019500 
019600 300-COMPUTE-CONFIDENCE.
019700******** CONFIDENCE = 1 - MIN(POPULATION VARIANCE OF THE FOUR
019800******** INDICATORS, 1.0).  VARIANCE DIVIDES BY N, NOT N-1.
019900     MOVE ZERO TO WS-SUM-IND.
020000     PERFORM 320-SUM-ONE-IND THRU 320-EXIT
020100             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
020200     COMPUTE WS-MEAN-IND ROUNDED = WS-SUM-IND / 4.
020300 
020400     MOVE ZERO TO WS-SUM-SQ-DEV.
020500     PERFORM 340-SUM-SQ-DEV THRU 340-EXIT
020600             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
020700     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ-DEV / 4.
020800 
020900     IF WS-VARIANCE > 1
021000         COMPUTE AD-CONFIDENCE ROUNDED = 1 - 1
021100     ELSE
021200         COMPUTE AD-CONFIDENCE ROUNDED = 1 - WS-VARIANCE.
021300 300-EXIT.
021400     EXIT.
021500 
021600 320-SUM-ONE-IND.
021700     ADD IN-DIMENSION(WS-SUB) TO WS-SUM-IND.
021800 320-EXIT.
021900     EXIT.
022000 
022100 340-SUM-SQ-DEV.
022200     COMPUTE WS-DEVIATION = IN-DIMENSION(WS-SUB) - WS-MEAN-IND.
022300     COMPUTE WS-SUM-SQ-DEV ROUNDED =
022400             WS-SUM-SQ-DEV + (WS-DEVIATION * WS-DEVIATION).
022500 340-EXIT.
022600     EXIT.
022700 
022800 999-END-ADLISCOR.
022900     MOVE CB-APPROACH    TO AD-CONTRIB-1.
023000     MOVE CB-DEPLOYMENT  TO AD-CONTRIB-2.
023100     MOVE CB-LEARNING    TO AD-CONTRIB-3.
023200     MOVE CB-INTEGRATION TO AD-CONTRIB-4.
023300     GOBACK.
