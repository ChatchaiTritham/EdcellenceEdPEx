000100******************************************************************
000200* COPYBOOK   CATTBL                                             *
000300* SEVEN-SLOT CATEGORY SCORE TABLE AND THE FIXED INTEGRATION      *
000400* HEALTH INDEX DEPENDENCY GRAPH USED BY ORGSCORE                 *
000500*                                                                *
000600* HISTORY                                                       *
000700*   03/14/89  RP   ORIGINAL 7-CATEGORY TABLE                     *
000800*   04/02/94  TLO  ADDED INTEGRATION HEALTH INDEX EDGE TABLE     *
000900*   08/22/98  MV   Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK  *
001000*   09/03/03  DWC  ADDED CAT-RECS-SEEN SO ORGSCORE CAN TELL A    *
001100*                  CATEGORY THAT HAD RECORDS ALL REJECTED ON    *
001200*                  EDIT FROM ONE THAT NEVER APPEARED IN THE     *
001300*                  INPUT FILE                                     090303D1
001400******************************************************************
001500 01  CATEGORY-TABLE.
001600     05  CATEGORY-ENTRY OCCURS 7 TIMES
001700                        INDEXED BY CAT-IDX.
001800         10  CAT-NAME                 PIC X(12).
001900         10  CAT-SCORE                PIC 9(03)V99.
002000         10  CAT-ITEM-SUM             PIC 9(05)V99 COMP-3.
002100         10  CAT-ITEM-COUNT           PIC 9(03) COMP.
002200         10  CAT-RECS-SEEN            PIC 9(03) COMP.
002300         10  CAT-WEIGHT               PIC 9V9(06).
002400         10  CAT-PRESENT-SW           PIC X(01).
002500             88  CAT-SCORE-PRESENT       VALUE "Y".
002600     05  FILLER                       PIC X(04).
002700 
002800******************************************************************
002900* FIXED DEPENDENCY GRAPH FOR THE INTEGRATION HEALTH INDEX         *
003000* EDGES:  1-2   2-5   2-6   5-4   6-4   4-7                      *
003100******************************************************************
003200 01  IHI-EDGE-TABLE.
003300     05  IHI-EDGE-ENTRY OCCURS 6 TIMES
003400                        INDEXED BY EDGE-IDX.
003500         10  EDGE-SRC-CAT             PIC 9(01).
003600         10  EDGE-TGT-CAT             PIC 9(01).
003700     05  FILLER                      PIC X(02).
003800 
003900 77  IHI-EDGE-COUNT                  PIC 9(01) COMP VALUE 6.
