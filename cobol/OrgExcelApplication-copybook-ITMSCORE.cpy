000100******************************************************************
000200* COPYBOOK   ITMSCORE                                           *
000300* RECORD LAYOUT FOR THE SCORED-ITEM OUTPUT FILE                  *
000400* WRITTEN BY ORGSCORE FOR EVERY ACCEPTED ASSESSMENT ITEM         *
000500*                                                                *
000600* HISTORY                                                       *
000700*   03/14/89  RP   ORIGINAL LAYOUT                               *
000800*   02/02/94  TLO  ADDED PER-DIMENSION CONTRIBUTION BREAKDOWN    *
000900*   09/30/98  MV   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD    *
001000******************************************************************
001100 01  ITEM-SCORE-REC.
001200     05  IS-CATEGORY-NO               PIC 9(01).
001300     05  IS-ITEM-NO                   PIC 9(02).
001400     05  IS-METHOD                    PIC X(05).
001500         88  IS-METHOD-ADLI             VALUE "ADLI ".
001600         88  IS-METHOD-LETCI            VALUE "LETCI".
001700     05  IS-ITEM-SCORE                 PIC 9(03)V99.
001800     05  IS-CONTRIB-1                  PIC 9(03)V99.
001900     05  IS-CONTRIB-2                  PIC 9(03)V99.
002000     05  IS-CONTRIB-3                  PIC 9(03)V99.
002100     05  IS-CONTRIB-4                  PIC 9(03)V99.
002200     05  IS-CONFIDENCE                 PIC 9V9(03).
002300     05  FILLER                        PIC X(03).
